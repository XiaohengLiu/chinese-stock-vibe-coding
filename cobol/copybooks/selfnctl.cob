000100*
000200* 06/01/26 VBC - CREATED.
000300*
000400 SELECT FN-CONTROL-FILE   ASSIGN TO "CONTROL"
000500                          ORGANIZATION IS LINE SEQUENTIAL
000600                          FILE STATUS  IS FN-CONTROL-STATUS.
000700*
