000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FNSTARS.
000300*
000400* PROGRAM      : FNSTARS
000500* FUNCTION     : MAINTAINS EACH USER'S STARRED-STOCK WATCH LIST -
000600*                READS A STREAM OF ADD/REMOVE/LIST/COUNT/CLEAR/
000700*                IS-STARRED COMMANDS FROM CMDFILE AND KEEPS THE
000800*                INDEXED STARFILE IN STEP, WRITING A PLAIN LIST
000900*                REPORT AND STATUS MESSAGES AS IT GOES.
001000*
001100 AUTHOR.        V B COEN.
001200 INSTALLATION.  APPLEWOOD COMPUTERS - CN FINANCIAL REPORTING UNIT.
001300 DATE-WRITTEN.  02/09/94.
001400 DATE-COMPILED.
001500 SECURITY.      COMPANY CONFIDENTIAL - AUTHORISED USE ONLY.
001600*
001700*****************************************************************
001800*                      C H A N G E   L O G                      *
001900*****************************************************************
002000* 02/09/94 VBC - FIRST WRITTEN - ADD/REMOVE/IS-STARRED AGAINST
002100*                THE INDEXED STARFILE, ONE COMMAND PER CMDFILE
002200*                LINE, RUN AFTER FNRGSTR IN THE SAME STEP CHAIN.
002300*
002400* FILES USED -
002500*   FN-CMD-FILE   INPUT   - COMMAND STREAM (VERB + OPERANDS)
002600*   FN-STAR-FILE  I-O     - INDEXED WATCH-LIST, KEY CODE+USER,
002700*                           PLUS ONE LOW-VALUES HEADER RECORD
002800*   FN-LIST-FILE  OUTPUT  - PLAIN LIST/STATUS REPORT
002900* 17/03/95 VBC - CMD-USER-ID DEFAULTS TO "default_user" WHEN THE
003000*                COMMAND LINE LEAVES IT BLANK - SINGLE-USER SITES
003100*                WERE LEAVING IT OFF THE COMMAND ENTIRELY.
003200* 08/11/97 RKM - LIST/COUNT/CLEAR REBUILT ROUND A SEQUENTIAL PASS
003300*                INTO AN IN-MEMORY TABLE - STARFILE IS KEYED ON
003400*                CODE+USER ONLY, THERE IS NO USER-ALONE KEY.
003500* 11/09/98 VBC - Y2K REVIEW: STR-ADDED-AT ALREADY CARRIES A FULL
003600*                4-DIGIT YEAR - NO CHANGES REQUIRED. SIGNED OFF
003700*                PER MEMO 98-114 (SAME REVIEW AS FNRGSTR).
003800* 04/06/00 RKM - HEADER RECORD (LOW-VALUES KEY) NOW CARRIES THE
003900*                NEXT-STAR-ID COUNTER SO IDS STAY UNIQUE ACROSS
004000*                RUNS - WAS RE-USING ID 1 EVERY MORNING BEFORE.
004100* 19/02/03 PTL - CLEAR NOW REPORTS HOW MANY ROWS IT REMOVED, PER
004200*                REQUEST FROM THE ANALYSIS DESK (SAME DESK THAT
004300*                ASKED FOR THE OVERALL GROWTH LINE IN FNRGSTR).
004400* 14/07/09 RKM - LIST OUTPUT NOW SORTED NEWEST-ADDED-FIRST
004500*                (CC070/CC071/CC072/CC073) - WAS COMING OUT IN
004600*                STARFILE PHYSICAL ORDER, WHICH MEANT ALPHABETIC
004700*                BY STOCK CODE AND CONFUSED THE HELPDESK.
004800* 03/03/26 VBC - GAVE FNSTARS ITS OWN 77 PROG-NAME LEVEL TO MATCH
004900*                THE REST OF THE SUITE - WAS A FIELD INSIDE
005000*                WS-PROGRAM-CONSTANTS, NO FUNCTIONAL CHANGE.
005010* 05/03/26 VBC - FN-120 - WS-DEFAULT-USER-ID WAS BUILT UPPERCASE
005020*                "DEFAULT_USER" - A COMMAND LINE THAT SPELT ITS
005030*                OWNER OUT LOWERCASE AS "default_user" NO LONGER
005040*                MATCHED ROWS THE PROGRAM HAD DEFAULTED ITSELF.
005050*                CORRECTED TO LOWERCASE PER THE REGISTRY DESK'S
005060*                OWN NAMING FOR THE SHARED ACCOUNT.
005070* 05/03/26 VBC - FN-121 - BB140'S COLUMN HEADING HAD NO RULE LINE
005080*                ABOVE OR BELOW IT, UNLIKE EVERY OTHER HEADING IN
005090*                THE SUITE - ADDED A "=" RULE ROW EACH SIDE, SAME
005095*                BRACKETING AS FNRGSTR'S OWN TITLE BLOCK.
005100*****************************************************************
005200*
005300 ENVIRONMENT DIVISION.
005400 CONFIGURATION SECTION.
005500 COPY "ENVDIV.COB".
005600*
005700* THREE FILES - THE COMMAND STREAM, THE INDEXED WATCH-LIST AND
005800* THE PLAIN LIST/STATUS OUTPUT.
005900*
006000 INPUT-OUTPUT SECTION.
006100 FILE-CONTROL.
006200     COPY "SELFNCMD.COB".
006300     COPY "SELFNSTR.COB".
006400     COPY "SELFNLST.COB".
006500*
006600 DATA DIVISION.
006700 FILE SECTION.
006800     COPY "FDFNCMD.COB".
006900     COPY "FDFNSTR.COB".
007000     COPY "FDFNLST.COB".
007100*
007200 WORKING-STORAGE SECTION.
007300*
007400 77  PROG-NAME               PIC X(17) VALUE "FNSTARS (1.0.00)".
007500*
007600* WS-MAX-TABLE-ENTRIES CAPS FN-STAR-TABLE BELOW - ONE USER
007700* HOLDING MORE THAN 100 STARRED STOCKS HAS NEVER HAPPENED IN
007800* PRACTICE, BUT THE CAP KEEPS CC061'S LOAD PASS BOUNDED.
007900*
008000 01  WS-PROGRAM-CONSTANTS.
008100     03  WS-MAX-TABLE-ENTRIES      PIC 9(3)  COMP  VALUE 100.
008200     03  WS-DEFAULT-USER-ID        PIC X(12) VALUE
008300         "default_user".
008400     03  FILLER                    PIC X(10).
008500*
008600* STATUS BYTES FOR THE THREE FILES. FN-STAR-STATUS CARRIES THE
008700* TWO INDEXED-FILE CONDITIONS THIS PROGRAM ACTUALLY TESTS FOR -
008800* 22 DUPLICATE KEY ON WRITE, 23 NO RECORD FOUND ON READ/DELETE -
008900* THOUGH IN PRACTICE THE PROGRAM TESTS THE FOUND-SWITCH SET BY
009000* THE INVALID KEY CLAUSE RATHER THAN THIS FIELD DIRECTLY.
009100*
009200 01  WS-FILE-STATUS-FIELDS.
009300     03  FN-CMD-STATUS             PIC XX.
009400         88  FN-CMD-OK                 VALUE "00".
009500         88  FN-CMD-EOF                VALUE "10".
009600     03  FN-STAR-STATUS            PIC XX.
009700         88  FN-STAR-OK                VALUE "00".
009800         88  FN-STAR-NOTFOUND          VALUE "23".
009900         88  FN-STAR-DUPLICATE         VALUE "22".
010000     03  FN-LIST-STATUS            PIC XX.
010100         88  FN-LIST-OK                VALUE "00".
010200     03  FILLER                    PIC X(10).
010300*
010400* EOF, FOUND AND HEADER-FOUND SWITCHES. WS-ABEND-SW IS SET BY
010500* CC010 ON A CMDFILE OPEN FAILURE BUT NOTHING CURRENTLY TESTS
010600* IT AFTERWARDS - THE DISPLAY AT CC010 IS THE OPERATOR'S ONLY
010700* WARNING, SAME AS THE EQUIVALENT SWITCH IN FNRGSTR.
010800*
010900 01  WS-SWITCHES.
011000     03  WS-CMD-EOF-SW             PIC X       VALUE "N".
011100         88  WS-CMD-AT-EOF              VALUE "Y".
011200     03  WS-STAR-EOF-SW            PIC X       VALUE "N".
011300         88  WS-STAR-AT-EOF             VALUE "Y".
011400     03  WS-STAR-FOUND-SW          PIC X       VALUE "N".
011500         88  WS-STAR-WAS-FOUND          VALUE "Y".
011600     03  WS-HDR-FOUND-SW           PIC X       VALUE "N".
011700         88  WS-HDR-WAS-FOUND           VALUE "Y".
011800     03  WS-ABEND-SW               PIC X       VALUE "N".
011900         88  WS-ABEND-REQUESTED         VALUE "Y".
012000     03  FILLER                    PIC X(10).
012100*
012200* RUN CONTROL TOTALS - WS-CMDS-READ COUNTS EVERY COMMAND LINE
012300* SEEN, WS-TABLE-CNT IS THE LAST CC060 LOAD'S ROW COUNT (RESET
012400* EVERY TIME LIST/COUNT/CLEAR RUNS), WS-CLEAR-CNT IS ONLY
012500* MEANINGFUL AFTER A CLEAR VERB.
012600*
012700 01  WS-CONTROL-COUNTS.
012800     03  WS-CMDS-READ              PIC 9(5)    COMP.
012900     03  WS-TABLE-CNT              PIC 9(3)    COMP.
013000     03  WS-CLEAR-CNT              PIC 9(3)    COMP.
013100     03  FILLER                    PIC X(10).
013200*
013300* DATE/TIME ACCEPTED FRESH ON EVERY ADD SO STR-ADDED-AT SHOWS THE
013400* MOMENT THE ROW WAS INSERTED, NOT THE RUN START TIME.
013500*
013600 01  WS-CURRENT-DATE-TIME.
013700     03  WS-CUR-DATE               PIC 9(8).
013800     03  WS-CUR-TIME               PIC 9(8).
013900     03  WS-CUR-TIME-R  REDEFINES
014000         WS-CUR-TIME.
014100         05  WS-CUR-HH             PIC 99.
014200         05  WS-CUR-MM             PIC 99.
014300         05  WS-CUR-SS             PIC 99.
014400         05  FILLER                PIC 99.
014500     03  WS-STAMP-BUILD.
014600         05  WS-STAMP-DATE         PIC 9(8).
014700         05  WS-STAMP-HH           PIC 99.
014800         05  WS-STAMP-MM           PIC 99.
014900         05  WS-STAMP-SS           PIC 99.
015000*
015100* WORKING COPY OF THE USER-ID AFTER THE DEFAULTING TEST, AND THE
015200* COMPOSITE KEY BUILT FROM THE INBOUND COMMAND FOR A RANDOM READ.
015300*
015400 01  WS-CMD-WORK-FIELDS.
015500     03  WS-CMD-USER-EFFECTIVE     PIC X(12).
015600     03  WS-CMD-KEY.
015700         05  WS-CMD-KEY-CODE       PIC X(6).
015800         05  WS-CMD-KEY-USER       PIC X(12).
015900     03  WS-CMD-KEY-ALL  REDEFINES
016000         WS-CMD-KEY                PIC X(18).
016100     03  FILLER                    PIC X(10).
016200*
016300* IN-MEMORY COPY OF ONE USER'S STARRED STOCKS, LOADED BY A FULL
016400* SEQUENTIAL PASS OF STARFILE - SEE FN-STAR-TABLE BELOW. USED BY
016500* BB140/BB150/BB160 (LIST/COUNT/CLEAR), NONE OF WHICH CAN GO
016600* STRAIGHT TO STARFILE BECAUSE ITS ONLY KEY IS CODE+USER, NOT
016700* USER ALONE.
016800*
016900 01  FN-STAR-TABLE.
017000     03  FN-STAR-ENTRY  OCCURS 100 TIMES
017100         INDEXED BY FN-STR-IDX.
017200         05  FN-STR-CODE           PIC X(6).
017300         05  FN-STR-NAME           PIC X(20).
017400         05  FN-STR-ADDED-AT       PIC X(14).
017500         05  FILLER                PIC X(8).
017600*
017700* WORK FIELDS FOR THE CC070-CC073 BUBBLE SORT - INDICES, THE
017800* SWAPPED-THIS-PASS SWITCH AND A ONE-ROW HOLD AREA FOR THE SWAP
017900* ITSELF.
018000*
018100 01  WS-SORT-WORK-FIELDS.
018200     03  WS-SORT-I                 PIC 9(3)    COMP.
018300     03  WS-SORT-J                 PIC 9(3)    COMP.
018400     03  WS-SORT-SWAPPED-SW        PIC X.
018500         88  WS-SORT-DID-SWAP          VALUE "Y".
018600     03  WS-SORT-HOLD-CODE         PIC X(6).
018700     03  WS-SORT-HOLD-NAME         PIC X(20).
018800     03  WS-SORT-HOLD-ADDED        PIC X(14).
018900     03  FILLER                    PIC X(10).
019000*
019100* EDITED FIELDS BEHIND THE STRING STATEMENTS THAT BUILD EACH LINE
019200* OF FN-LIST-BODY IN BB140/BB141/BB150/BB160.
019300*
019400 01  WS-LIST-LINE-FIELDS.
019500     03  WS-LST-STOCK-CODE         PIC X(12).
019600     03  WS-LST-STOCK-NAME         PIC X(20).
019700     03  WS-LST-ADDED-AT           PIC X(14).
019800     03  WS-LST-COUNT-EDIT         PIC ZZ9.
019900     03  FILLER                    PIC X(10).
020000*
020100* MESSAGE TABLE - SAME "***PROG***  CODE  TEXT" SHAPE AS FNRGSTR'S
020200* OWN WS-ERROR-MESSAGE-TABLE, HELD LOCALLY HERE SINCE FNSTARS HAS
020300* ITS OWN SMALL SET OF STATUS/ERROR TEXTS.
020400*
020500 01  WS-STAR-MESSAGE-TABLE.
020600     03  FILLER PIC X(35) VALUE
020700         "FN101STAR ALREADY ON WATCH LIST    ".
020800     03  FILLER PIC X(35) VALUE
020900         "FN102STAR NOT FOUND ON WATCH LIST  ".
021000     03  FILLER PIC X(35) VALUE
021100         "FN103STOCK IS ON THE WATCH LIST    ".
021200     03  FILLER PIC X(35) VALUE
021300         "FN104STOCK IS NOT ON WATCH LIST    ".
021400     03  FILLER PIC X(35) VALUE
021500         "FN105UNRECOGNISED COMMAND VERB     ".
021600*
021700 01  WS-STAR-MESSAGE-TABLE-R REDEFINES
021800     WS-STAR-MESSAGE-TABLE.
021900     03  WS-STAR-MSG-ENTRY  OCCURS 5 TIMES
022000         INDEXED BY WS-STAR-MSG-IDX.
022100         05  WS-STAR-MSG-NUMBER    PIC X(5).
022200         05  WS-STAR-MSG-TEXT      PIC X(30).
022300*
022400* ONE PREBUILT MESSAGE LINE, FILLED IN BY CC095 FROM WHICHEVER ROW
022500* OF WS-STAR-MESSAGE-TABLE THE CALLING PARAGRAPH SELECTED, THEN
022600* MOVED WHOLE INTO FN-LIST-BODY AND WRITTEN TO THE LIST FILE.
022700*
022800 01  WS-STAR-MESSAGE-LINE.
022900     03  FILLER PIC X(15) VALUE "***FNSTARS*** ".
023000     03  WS-SML-NUMBER             PIC X(5).
023100     03  FILLER                    PIC X(1)  VALUE SPACE.
023200     03  WS-SML-TEXT               PIC X(30).
023300     03  FILLER                    PIC X(1)  VALUE SPACE.
023400     03  WS-SML-STOCK              PIC X(6).
023500     03  FILLER                    PIC X(74).
023600*
023700*****************************************************************
023800*        SECTIONS IN THIS PROGRAM, ROUGHLY IN CALLING ORDER      *
023900*****************************************************************
024000* BB000  MAIN LINE
024100* CC010  OPEN FILES
024200* CC020  READ OR CREATE THE HEADER RECORD (NEXT-STAR-ID)
024300* BB010  READ ONE CMDFILE COMMAND
024400* BB100  DEFAULT THE USER-ID, DISPATCH ON THE COMMAND VERB
024500* BB110  ADD-STAR       (CC030, CC040, CC050)
024600* BB120  REMOVE-STAR    (CC030)
024700* BB130  IS-STARRED     (CC030)
024800* BB140  LIST-STARS     (CC060, CC070-073, BB141)
024900* BB150  COUNT-STARS    (CC060)
025000* BB160  CLEAR-STARS    (CC060, BB161)
025100* CC095  FN1xx STATUS MESSAGE WRITER
025200* CC090  CLOSE FILES
025300*****************************************************************
025400*
025500 PROCEDURE DIVISION.
025600*
025700* MAIN LINE - OPEN, ESTABLISH THE HEADER RECORD, THEN A SIMPLE
025800* READ/PROCESS LOOP OVER CMDFILE UNTIL EOF.
025900*
026000 BB000-MAIN SECTION.
026100 BB000-START.
026200     PERFORM CC010-OPEN-FILES  THRU CC010-EXIT.
026300     PERFORM CC020-INIT-HEADER THRU CC020-EXIT.
026400     PERFORM BB010-READ-CMD    THRU BB010-EXIT.
026500     PERFORM BB100-PROCESS-CMD THRU BB100-EXIT
026600         UNTIL WS-CMD-AT-EOF.
026700     PERFORM CC090-CLOSE-FILES THRU CC090-EXIT.
026800     STOP RUN.
026900 BB000-EXIT.
027000     EXIT.
027100*
027200* OPENS ALL THREE FILES. ONLY THE CMDFILE OPEN IS CHECKED - A
027300* MISSING STARFILE OR LIST FILE IS A JCL/DD-CARD PROBLEM THE
027400* OPERATOR WOULD ALREADY SEE FROM THE FILE SYSTEM ITSELF.
027500*
027600 CC010-OPEN-FILES SECTION.
027700 CC010-START.
027800     OPEN INPUT FN-CMD-FILE.
027900     OPEN I-O   FN-STAR-FILE.
028000     OPEN OUTPUT FN-LIST-FILE.
028100     IF NOT FN-CMD-OK
028200         DISPLAY "FNSTARS - CMDFILE OPEN FAILED " FN-CMD-STATUS
028300         MOVE "Y" TO WS-ABEND-SW
028400     END-IF.
028500 CC010-EXIT.
028600     EXIT.
028700*
028800* THE HEADER RECORD (KEY = LOW-VALUES) CARRIES THE NEXT-STAR-ID
028900* COUNTER. ON A BRAND NEW STARFILE IT IS NOT THERE YET, SO ONE IS
029000* WRITTEN NOW STARTING THE COUNTER AT 1.
029100*
029200 CC020-INIT-HEADER SECTION.
029300 CC020-START.
029400     MOVE LOW-VALUES TO STR-HDR-KEY.
029500     READ FN-STAR-FILE
029600         INVALID KEY
029700             MOVE "N" TO WS-HDR-FOUND-SW
029800         NOT INVALID KEY
029900             MOVE "Y" TO WS-HDR-FOUND-SW
030000     END-READ.
030100     IF NOT WS-HDR-WAS-FOUND
030200         MOVE LOW-VALUES  TO STR-HDR-KEY
030300         MOVE 1            TO STR-HDR-NEXT-ID
030400         MOVE ZERO          TO STR-HDR-REC-CNT
030500         WRITE FN-STAR-HDR-RECORD
030600     END-IF.
030700 CC020-EXIT.
030800     EXIT.
030900*
031000* READS ONE COMMAND LINE - PRIMED ONCE FROM BB000 AND AGAIN AT
031100* THE BOTTOM OF EVERY BB100 PASS, SAME READ-AHEAD SHAPE AS
031200* FNRGSTR'S AA022.
031300*
031400 BB010-READ-CMD SECTION.
031500 BB010-START.
031600     READ FN-CMD-FILE
031700         AT END
031800             MOVE "Y" TO WS-CMD-EOF-SW
031900     END-READ.
032000     IF NOT WS-CMD-AT-EOF
032100         ADD 1 TO WS-CMDS-READ
032200     END-IF.
032300 BB010-EXIT.
032400     EXIT.
032500*
032600* BUSINESS RULE - CMD-USER-ID DEFAULTS TO "default_user" WHEN THE
032700* COMMAND LINE LEFT IT BLANK, BEFORE ANY OF THE VERB PARAGRAPHS
032800* TOUCH THE STARFILE OR THE IN-MEMORY TABLE.
032900*
033000 BB100-PROCESS-CMD SECTION.
033100 BB100-START.
033200     MOVE CMD-USER-ID TO WS-CMD-USER-EFFECTIVE.
033300     IF CMD-USER-ID = SPACES
033400         MOVE WS-DEFAULT-USER-ID TO WS-CMD-USER-EFFECTIVE
033500     END-IF.
033600     IF CMD-IS-ADD
033700         PERFORM BB110-ADD-STAR    THRU BB110-EXIT
033800     ELSE
033900     IF CMD-IS-REMOVE
034000         PERFORM BB120-REMOVE-STAR THRU BB120-EXIT
034100     ELSE
034200     IF CMD-IS-STARRED-VERB
034300         PERFORM BB130-IS-STARRED  THRU BB130-EXIT
034400     ELSE
034500     IF CMD-IS-LIST
034600         PERFORM BB140-LIST-STARS  THRU BB140-EXIT
034700     ELSE
034800     IF CMD-IS-COUNT
034900         PERFORM BB150-COUNT-STARS THRU BB150-EXIT
035000     ELSE
035100     IF CMD-IS-CLEAR
035200         PERFORM BB160-CLEAR-STARS THRU BB160-EXIT
035300     ELSE
035400         SET WS-STAR-MSG-IDX TO 5
035500         PERFORM CC095-WRITE-MESSAGE THRU CC095-EXIT
035600     END-IF END-IF END-IF END-IF END-IF END-IF.
035700     PERFORM BB010-READ-CMD THRU BB010-EXIT.
035800 BB100-EXIT.
035900     EXIT.
036000*
036100* BUSINESS RULE - ADD IS REJECTED WHEN (STOCK-CODE, USER-ID) IS
036200* ALREADY ON THE WATCH LIST. THE NEXT-ID COUNTER LIVES ON THE
036300* HEADER RECORD SO IT SURVIVES ACROSS RUNS.
036400*
036500 BB110-ADD-STAR SECTION.
036600 BB110-START.
036700     PERFORM CC030-BUILD-CMD-KEY THRU CC030-EXIT.
036800     MOVE WS-CMD-KEY TO STR-KEY.
036900     READ FN-STAR-FILE
037000         INVALID KEY
037100             MOVE "N" TO WS-STAR-FOUND-SW
037200         NOT INVALID KEY
037300             MOVE "Y" TO WS-STAR-FOUND-SW
037400     END-READ.
037500     IF WS-STAR-WAS-FOUND
037600         SET WS-STAR-MSG-IDX TO 1
037700         PERFORM CC095-WRITE-MESSAGE THRU CC095-EXIT
037800         GO TO BB110-EXIT
037900     END-IF.
038000     PERFORM CC040-NEXT-STAR-ID THRU CC040-EXIT.
038100     MOVE WS-CMD-KEY-CODE      TO STR-STOCK-CODE.
038200     MOVE WS-CMD-USER-EFFECTIVE TO STR-USER-ID.
038300     MOVE CMD-STOCK-NAME       TO STR-STOCK-NAME.
038400     PERFORM CC050-STAMP-NOW   THRU CC050-EXIT.
038500     MOVE WS-STAMP-BUILD TO STR-ADDED-AT-9.
038600     WRITE FN-STAR-RECORD
038700         INVALID KEY
038800             DISPLAY "FNSTARS - UNEXPECTED DUPLICATE ON ADD"
038900     END-WRITE.
039000 BB110-EXIT.
039100     EXIT.
039200*
039300* BUSINESS RULE - REMOVE ON A (STOCK-CODE, USER-ID) THAT IS NOT ON
039400* THE WATCH LIST IS REPORTED, NOT SILENTLY IGNORED - MSG 2.
039500*
039600 BB120-REMOVE-STAR SECTION.
039700 BB120-START.
039800     PERFORM CC030-BUILD-CMD-KEY THRU CC030-EXIT.
039900     MOVE WS-CMD-KEY TO STR-KEY.
040000     READ FN-STAR-FILE
040100         INVALID KEY
040200             MOVE "N" TO WS-STAR-FOUND-SW
040300         NOT INVALID KEY
040400             MOVE "Y" TO WS-STAR-FOUND-SW
040500     END-READ.
040600     IF NOT WS-STAR-WAS-FOUND
040700         SET WS-STAR-MSG-IDX TO 2
040800         PERFORM CC095-WRITE-MESSAGE THRU CC095-EXIT
040900         GO TO BB120-EXIT
041000     END-IF.
041100     DELETE FN-STAR-FILE
041200         INVALID KEY
041300             DISPLAY "FNSTARS - UNEXPECTED DELETE FAILURE"
041400     END-DELETE.
041500 BB120-EXIT.
041600     EXIT.
041700*
041800* A YES/NO LOOKUP ONLY - MSG 3 (STARRED) OR MSG 4 (NOT STARRED),
041900* NO UPDATE TO THE FILE EITHER WAY.
042000*
042100 BB130-IS-STARRED SECTION.
042200 BB130-START.
042300     PERFORM CC030-BUILD-CMD-KEY THRU CC030-EXIT.
042400     MOVE WS-CMD-KEY TO STR-KEY.
042500     READ FN-STAR-FILE
042600         INVALID KEY
042700             MOVE "N" TO WS-STAR-FOUND-SW
042800         NOT INVALID KEY
042900             MOVE "Y" TO WS-STAR-FOUND-SW
043000     END-READ.
043100     IF WS-STAR-WAS-FOUND
043200         SET WS-STAR-MSG-IDX TO 3
043300     ELSE
043400         SET WS-STAR-MSG-IDX TO 4
043500     END-IF.
043600     PERFORM CC095-WRITE-MESSAGE THRU CC095-EXIT.
043700 BB130-EXIT.
043800     EXIT.
043900*
044000* LISTS ONE USER'S STARRED STOCKS NEWEST-FIRST. STARFILE HAS NO
044100* USER-ALONE KEY, SO CC060 LOADS EVERY MATCHING ROW INTO
044200* FN-STAR-TABLE BY A FULL SEQUENTIAL PASS, THEN CC070 SORTS THAT
044300* TABLE ON STR-ADDED-AT DESCENDING BEFORE THE DETAIL LINES ARE
044400* WRITTEN. THE COLUMN HEADING IS BRACKETED TOP AND BOTTOM BY A
044410* RULE LINE OF "=", SAME BRACKETING FNRGSTR USES ROUND ITS OWN
044420* TITLE BLOCK (TYPE PAGE HEADING, LINE 1/LINE 3).
044500*
044600 BB140-LIST-STARS SECTION.
044700 BB140-START.
044800     PERFORM CC060-LOAD-USER-TABLE THRU CC060-EXIT.
044900     IF WS-TABLE-CNT = ZERO
045000         MOVE "No starred stocks found" TO FN-LIST-BODY
045100         WRITE FN-LIST-RECORD
045200         GO TO BB140-EXIT
045300     END-IF.
045400     PERFORM CC070-SORT-USER-TABLE THRU CC070-EXIT.
045410     MOVE ALL "=" TO FN-LIST-BODY.
045420     WRITE FN-LIST-RECORD.
045500     MOVE "Stock Code  Stock Name           Added At"
045600         TO FN-LIST-BODY.
045700     WRITE FN-LIST-RECORD.
045710     MOVE ALL "=" TO FN-LIST-BODY.
045720     WRITE FN-LIST-RECORD.
045800     PERFORM BB141-LIST-ONE-ENTRY THRU BB141-EXIT
045900         VARYING FN-STR-IDX FROM 1 BY 1
046000         UNTIL FN-STR-IDX > WS-TABLE-CNT.
046100     MOVE WS-TABLE-CNT TO WS-LST-COUNT-EDIT.
046200     STRING "Total: " DELIMITED BY SIZE
046300         WS-LST-COUNT-EDIT DELIMITED BY SIZE
046400         " stocks" DELIMITED BY SIZE
046500         INTO FN-LIST-BODY.
046600     WRITE FN-LIST-RECORD.
046700 BB140-EXIT.
046800     EXIT.
046900*
047000* ONE DETAIL LINE OF THE LIST REPORT - CALLED ONCE PER LOADED AND
047100* SORTED TABLE ROW, IN THE NEWEST-ADDED-FIRST ORDER CC070 LEFT IT.
047200*
047300 BB141-LIST-ONE-ENTRY SECTION.
047400 BB141-START.
047500     MOVE SPACES               TO WS-LST-STOCK-CODE.
047600     MOVE FN-STR-CODE(FN-STR-IDX)     TO WS-LST-STOCK-CODE.
047700     MOVE FN-STR-NAME(FN-STR-IDX)     TO WS-LST-STOCK-NAME.
047800     MOVE FN-STR-ADDED-AT(FN-STR-IDX) TO WS-LST-ADDED-AT.
047900     STRING WS-LST-STOCK-CODE DELIMITED BY SIZE
048000         WS-LST-STOCK-NAME    DELIMITED BY SIZE
048100         WS-LST-ADDED-AT      DELIMITED BY SIZE
048200         INTO FN-LIST-BODY.
048300     WRITE FN-LIST-RECORD.
048400 BB141-EXIT.
048500     EXIT.
048600*
048700* SAME CC060 TABLE-LOAD AS LIST-STARS, BUT ONLY THE ROW COUNT IS
048800* REPORTED - NO SORT PASS, NO DETAIL LINES NEEDED FOR COUNT.
048900*
049000 BB150-COUNT-STARS SECTION.
049100 BB150-START.
049200     PERFORM CC060-LOAD-USER-TABLE THRU CC060-EXIT.
049300     MOVE WS-TABLE-CNT TO WS-LST-COUNT-EDIT.
049400     STRING "Star count: " DELIMITED BY SIZE
049500         WS-LST-COUNT-EDIT DELIMITED BY SIZE
049600         INTO FN-LIST-BODY.
049700     WRITE FN-LIST-RECORD.
049800 BB150-EXIT.
049900     EXIT.
050000*
050100* REMOVES EVERY STAR OWNED BY THE EFFECTIVE USER. THE TABLE IS
050200* LOADED FIRST AND THE KEYS DELETED FROM IT, RATHER THAN DELETING
050300* WHILE STILL READING THE FILE SEQUENTIALLY.
050400*
050500 BB160-CLEAR-STARS SECTION.
050600 BB160-START.
050700     PERFORM CC060-LOAD-USER-TABLE THRU CC060-EXIT.
050800     MOVE ZERO TO WS-CLEAR-CNT.
050900     PERFORM BB161-CLEAR-ONE-ENTRY THRU BB161-EXIT
051000         VARYING FN-STR-IDX FROM 1 BY 1
051100         UNTIL FN-STR-IDX > WS-TABLE-CNT.
051200     MOVE WS-CLEAR-CNT TO WS-LST-COUNT-EDIT.
051300     STRING "Cleared: " DELIMITED BY SIZE
051400         WS-LST-COUNT-EDIT DELIMITED BY SIZE
051500         " stocks" DELIMITED BY SIZE
051600         INTO FN-LIST-BODY.
051700     WRITE FN-LIST-RECORD.
051800 BB160-EXIT.
051900     EXIT.
052000*
052100* RE-READS THE ROW BY KEY BEFORE DELETING IT RATHER THAN DELETING
052200* STRAIGHT OFF THE TABLE - STARFILE'S DELETE VERB NEEDS THE RECORD
052300* CURRENTLY POSITIONED, WHICH THE EARLIER SEQUENTIAL LOAD DID NOT
052400* LEAVE IT ON.
052500*
052600 BB161-CLEAR-ONE-ENTRY SECTION.
052700 BB161-START.
052800     MOVE FN-STR-CODE(FN-STR-IDX)     TO WS-CMD-KEY-CODE.
052900     MOVE WS-CMD-USER-EFFECTIVE       TO WS-CMD-KEY-USER.
053000     MOVE WS-CMD-KEY TO STR-KEY.
053100     READ FN-STAR-FILE
053200         INVALID KEY
053300             DISPLAY "FNSTARS - CLEAR: ROW VANISHED MID-PASS"
053400         NOT INVALID KEY
053500             DELETE FN-STAR-FILE
053600                 INVALID KEY
053700                     DISPLAY "FNSTARS - CLEAR: DELETE FAILED"
053800             END-DELETE
053900             ADD 1 TO WS-CLEAR-CNT
054000     END-READ.
054100 BB161-EXIT.
054200     EXIT.
054300*
054400* BUILDS THE COMPOSITE CODE+USER KEY STARFILE IS ACTUALLY KEYED
054500* ON, FROM THE INBOUND COMMAND'S STOCK CODE AND THE EFFECTIVE
054600* (POSSIBLY DEFAULTED) USER-ID BB100 SET UP EARLIER.
054700*
054800 CC030-BUILD-CMD-KEY SECTION.
054900 CC030-START.
055000     MOVE CMD-STOCK-CODE        TO WS-CMD-KEY-CODE.
055100     MOVE WS-CMD-USER-EFFECTIVE TO WS-CMD-KEY-USER.
055200 CC030-EXIT.
055300     EXIT.
055400*
055500* NEXT-STAR-ID IS HELD ON THE HEADER RECORD, NOT AS A COUNTER IN
055600* WORKING-STORAGE, SO ADD KEEPS ALLOCATING FRESH IDS EVEN IF THIS
055700* PROGRAM IS RE-RUN TOMORROW.
055800*
055900 CC040-NEXT-STAR-ID SECTION.
056000 CC040-START.
056100     MOVE LOW-VALUES TO STR-HDR-KEY.
056200     READ FN-STAR-FILE.
056300     MOVE STR-HDR-NEXT-ID TO STR-ID.
056400     ADD 1 TO STR-HDR-NEXT-ID.
056500     ADD 1 TO STR-HDR-REC-CNT.
056600     REWRITE FN-STAR-HDR-RECORD.
056700     MOVE LOW-VALUES TO STR-HDR-KEY.
056800     PERFORM CC030-BUILD-CMD-KEY THRU CC030-EXIT.
056900     MOVE WS-CMD-KEY TO STR-KEY.
057000 CC040-EXIT.
057100     EXIT.
057200*
057300* ACCEPT FROM DATE/TIME REPLACES AN INTRINSIC DATE FUNCTION - SEE
057400* THE SAME HOUSE HABIT IN FNRGSTR'S ZZ080 JULIAN ROUTINE.
057500*
057600 CC050-STAMP-NOW SECTION.
057700 CC050-START.
057800     ACCEPT WS-CUR-DATE FROM DATE YYYYMMDD.
057900     ACCEPT WS-CUR-TIME FROM TIME.
058000     MOVE WS-CUR-DATE  TO WS-STAMP-DATE.
058100     MOVE WS-CUR-HH    TO WS-STAMP-HH.
058200     MOVE WS-CUR-MM    TO WS-STAMP-MM.
058300     MOVE WS-CUR-SS    TO WS-STAMP-SS.
058400 CC050-EXIT.
058500     EXIT.
058600*
058700* STARTS AT LOW-VALUES (BEFORE THE LOWEST POSSIBLE KEY) AND READS
058800* THE WHOLE FILE SEQUENTIALLY FORWARD - THE HEADER RECORD ITSELF
058900* IS SKIPPED BY CC061'S USER-ID COMPARE SINCE IT HAS NO STR-USER-
059000* ID VALUE THAT COULD MATCH A REAL EFFECTIVE USER.
059100*
059200 CC060-LOAD-USER-TABLE SECTION.
059300 CC060-START.
059400     MOVE ZERO TO WS-TABLE-CNT.
059500     MOVE "N" TO WS-STAR-EOF-SW.
059600     MOVE LOW-VALUES TO STR-KEY.
059700     START FN-STAR-FILE KEY IS GREATER THAN STR-KEY
059800         INVALID KEY
059900             MOVE "Y" TO WS-STAR-EOF-SW
060000     END-START.
060100     PERFORM CC061-LOAD-ONE-ROW THRU CC061-EXIT
060200         UNTIL WS-STAR-AT-EOF.
060300 CC060-EXIT.
060400     EXIT.
060500*
060600* ONE ROW OF THE SEQUENTIAL PASS - EVERY RECORD ON STARFILE IS
060700* READ, BUT ONLY ROWS BELONGING TO THE EFFECTIVE USER ARE COPIED
060800* INTO FN-STAR-TABLE, UP TO THE WS-MAX-TABLE-ENTRIES CAP.
060900*
061000 CC061-LOAD-ONE-ROW SECTION.
061100 CC061-START.
061200     READ FN-STAR-FILE NEXT RECORD
061300         AT END
061400             MOVE "Y" TO WS-STAR-EOF-SW
061500     END-READ.
061600     IF WS-STAR-AT-EOF
061700         GO TO CC061-EXIT
061800     END-IF.
061900     IF STR-USER-ID = WS-CMD-USER-EFFECTIVE
062000         AND WS-TABLE-CNT < WS-MAX-TABLE-ENTRIES
062100         ADD 1 TO WS-TABLE-CNT
062200         SET FN-STR-IDX TO WS-TABLE-CNT
062300         MOVE STR-STOCK-CODE TO FN-STR-CODE(FN-STR-IDX)
062400         MOVE STR-STOCK-NAME TO FN-STR-NAME(FN-STR-IDX)
062500         MOVE STR-ADDED-AT   TO FN-STR-ADDED-AT(FN-STR-IDX)
062600     END-IF.
062700 CC061-EXIT.
062800     EXIT.
062900*
063000* PLAIN BUBBLE SORT ON STR-ADDED-AT DESCENDING - THE TABLE NEVER
063100* HOLDS MORE THAN WS-MAX-TABLE-ENTRIES ROWS SO AN O(N**2) PASS IS
063200* IN NO WAY A CONCERN HERE.
063300*
063400 CC070-SORT-USER-TABLE SECTION.
063500 CC070-START.
063600     IF WS-TABLE-CNT < 2
063700         GO TO CC070-EXIT
063800     END-IF.
063900     MOVE "Y" TO WS-SORT-SWAPPED-SW.
064000     PERFORM CC071-SORT-ONE-PASS THRU CC071-EXIT
064100         UNTIL NOT WS-SORT-DID-SWAP.
064200 CC070-EXIT.
064300     EXIT.
064400*
064500* ONE FULL SWEEP OF THE TABLE, COMPARING EACH ADJACENT PAIR. THE
064600* SWAPPED-SW IS LEFT SET AS SOON AS ANY PAIR IN THE SWEEP MOVES.
064700*
064800 CC071-SORT-ONE-PASS SECTION.
064900 CC071-START.
065000     MOVE "N" TO WS-SORT-SWAPPED-SW.
065100     PERFORM CC072-SORT-COMPARE THRU CC072-EXIT
065200         VARYING WS-SORT-I FROM 1 BY 1
065300         UNTIL WS-SORT-I > WS-TABLE-CNT - 1.
065400 CC071-EXIT.
065500     EXIT.
065600*
065700* COMPARES TABLE ROWS WS-SORT-I AND WS-SORT-I+1 ON STR-ADDED-AT -
065800* OUT OF ORDER (OLDER BEFORE NEWER) TRIGGERS CC073'S SWAP.
065900*
066000 CC072-SORT-COMPARE SECTION.
066100 CC072-START.
066200     SET FN-STR-IDX TO WS-SORT-I.
066300     COMPUTE WS-SORT-J = WS-SORT-I + 1.
066400     IF FN-STR-ADDED-AT(FN-STR-IDX) <
066500         FN-STR-ADDED-AT(WS-SORT-J)
066600         PERFORM CC073-SORT-SWAP THRU CC073-EXIT
066700         MOVE "Y" TO WS-SORT-SWAPPED-SW
066800     END-IF.
066900 CC072-EXIT.
067000     EXIT.
067100*
067200* PLAIN THREE-FIELD SWAP VIA THE WS-SORT-HOLD WORK AREA - CODE,
067300* NAME AND ADDED-AT ALL MOVE TOGETHER SO A ROW STAYS INTACT.
067400*
067500 CC073-SORT-SWAP SECTION.
067600 CC073-START.
067700     MOVE FN-STR-CODE(FN-STR-IDX)     TO WS-SORT-HOLD-CODE.
067800     MOVE FN-STR-NAME(FN-STR-IDX)     TO WS-SORT-HOLD-NAME.
067900     MOVE FN-STR-ADDED-AT(FN-STR-IDX) TO WS-SORT-HOLD-ADDED.
068000     MOVE FN-STR-CODE(WS-SORT-J)     TO FN-STR-CODE(FN-STR-IDX).
068100     MOVE FN-STR-NAME(WS-SORT-J)     TO FN-STR-NAME(FN-STR-IDX).
068200     MOVE FN-STR-ADDED-AT(WS-SORT-J)
068300         TO FN-STR-ADDED-AT(FN-STR-IDX).
068400     MOVE WS-SORT-HOLD-CODE  TO FN-STR-CODE(WS-SORT-J).
068500     MOVE WS-SORT-HOLD-NAME  TO FN-STR-NAME(WS-SORT-J).
068600     MOVE WS-SORT-HOLD-ADDED TO FN-STR-ADDED-AT(WS-SORT-J).
068700 CC073-EXIT.
068800     EXIT.
068900*
069000* BUILDS ONE LINE FROM WS-STAR-MESSAGE-TABLE(WS-STAR-MSG-IDX) PLUS
069100* THE STOCK CODE FROM THE CURRENT COMMAND, THEN WRITES IT TO THE
069200* LIST FILE - THE SAME MECHANISM SERVES ERRORS AND PLAIN STATUS.
069300*
069400 CC095-WRITE-MESSAGE SECTION.
069500 CC095-START.
069600     MOVE WS-STAR-MSG-NUMBER(WS-STAR-MSG-IDX) TO WS-SML-NUMBER.
069700     MOVE WS-STAR-MSG-TEXT(WS-STAR-MSG-IDX)   TO WS-SML-TEXT.
069800     MOVE CMD-STOCK-CODE TO WS-SML-STOCK.
069900     MOVE WS-STAR-MESSAGE-LINE TO FN-LIST-BODY.
070000     WRITE FN-LIST-RECORD.
070100 CC095-EXIT.
070200     EXIT.
070300*
070400* END OF RUN - CLOSE ALL THREE FILES IN THE SAME ORDER THEY WERE
070500* OPENED IN AT CC010.
070600*
070700 CC090-CLOSE-FILES SECTION.
070800 CC090-START.
070900     CLOSE FN-CMD-FILE.
071000     CLOSE FN-STAR-FILE.
071100     CLOSE FN-LIST-FILE.
071200 CC090-EXIT.
071300     EXIT.
071400*
