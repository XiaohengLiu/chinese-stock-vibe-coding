000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR RUN-REQUEST      *
000400*        FILE (CONTROL)                   *
000500*     ONE RECORD READ PER RUN - DRIVES    *
000600*     WHICH STOCK AND AS-OF DATE          *
000700*******************************************
000800*  FILE SIZE 20 BYTES.
000900*
001000* 06/01/26 VBC - CREATED, SHAPE TAKEN FROM THE OLD PAY-TRANS
001100*                HEADER/DETAIL RECORD - HERE IT IS JUST THE ONE
001200*                REQUEST LINE, NO HEADER NEEDED.
001300*
001350* CTL-RUN-DATE IS CCYYMMDD - THE AS-OF DATE THE WINDOW TEST RUNS
001360* BACK FROM.
001400 01  FN-CONTROL-RECORD.
001500     03  CTL-STOCK-CODE        PIC X(6).
001600     03  CTL-RUN-DATE          PIC 9(8).
001700     03  CTL-RUN-DATE-X  REDEFINES
001800         CTL-RUN-DATE         PIC X(8).
001900     03  FILLER                PIC X(6).
002000*
