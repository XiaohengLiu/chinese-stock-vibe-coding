000100*
000200* 04/01/26 VBC - CREATED.
000300*
000400 FD  FN-FINDATA-FILE
000500     LABEL RECORDS ARE STANDARD
000600     RECORD CONTAINS 59 CHARACTERS.
000700 COPY "WSFNDT.COB".
000800*
