000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.    FNRGSTR.
000300*
000400* PROGRAM      : FNRGSTR
000500* FUNCTION     : PRINTS THE FINANCIAL ANALYSIS REPORT FOR ONE
000600*                CHINESE-MARKET STOCK - ANNUAL AND HALF-YEARLY
000700*                REVENUE/PROFIT TABLES, PERIOD-ON-PERIOD GROWTH
000800*                AND AN OVERALL GROWTH SUMMARY, TAKEN FROM THE
000900*                FINANCIAL MASTER OVER THE TRAILING TEN YEARS.
001000*
001100 AUTHOR.        V B COEN.
001200 INSTALLATION.  APPLEWOOD COMPUTERS - CN FINANCIAL REPORTING UNIT.
001300 DATE-WRITTEN.  4/11/84.
001400 DATE-COMPILED.
001500 SECURITY.      COMPANY CONFIDENTIAL - AUTHORISED USE ONLY.
001600*
001700* FILES USED -
001800*   FN-CONTROL-FILE   INPUT  - ONE-RECORD RUN CARD (STOCK CODE,
001900*                              RUN DATE)
002000*   FN-FINDATA-FILE   INPUT  - FINANCIAL MASTER, ALL STOCKS
002100*   FN-PRINT-FILE     OUTPUT - REPORT WRITER PRINT FILE
002200*   FN-SORT-FILE      WORK   - SORT/MERGE WORK FILE, NO SELECT
002300*
002400*****************************************************************
002500*                      C H A N G E   L O G                      *
002600*****************************************************************
002700* 04/11/84 VBC - FIRST WRITTEN, RAN AS A CHAINED MODULE OFF THE
002800*                YEAR-END SUITE, ONE STOCK CODE PER RUN CARD.
002900* 19/03/85 VBC - PICKED UP FISCAL HALF-YEAR RECORDS AS WELL AS
003000*                THE YEAR-END ONES - SOME COUNTERS WERE ONLY
003100*                REPORTING JAN-DEC BEFORE.
003200* 22/08/86 PTL - CORRECTED THE GROWTH CALC WHEN THE PRIOR YEAR
003300*                FIGURE WAS BLANK - WAS DIVIDING BY ZERO.
003400* 14/02/88 PTL - ADDED THE OVERALL GROWTH LINE AT REQUEST OF
003500*                MR HARRIS, INVESTMENT DIVISION.
003600* 30/11/89 VBC - REVENUE/PROFIT NOW HELD TO 2 DECIMAL PLACES
003700*                THROUGHOUT, WAS A MIX OF 0 AND 2 BEFORE.
003800* 07/06/91 RKM - SCALED DISPLAY OF LARGE AMOUNTS INTO YI/WAN
003900*                UNITS FOR THE PRINTED REPORT ONLY - MASTER
004000*                FILE ITSELF IS UNCHANGED.
004100* 25/09/93 RKM - WIDENED THE TEN YEAR WINDOW TEST TO USE A
004200*                PROPER JULIAN DAY COUNT - THE OLD YEAR-ONLY
004300*                COMPARE WAS LETTING IN STALE DATA AT YEAR END.
004400* 18/01/95 RKM - TIDIED THE REPORT HEADINGS - NO LOGIC CHANGE.
004500* 11/09/98 VBC - Y2K REVIEW: ALL DATE FIELDS IN THIS PROGRAM AND
004600*                ITS COPYBOOKS ARE ALREADY FULL 4-DIGIT YEAR -
004700*                NO CHANGES REQUIRED. SIGNED OFF PER MEMO 98-114.
004800* 02/05/01 RKM - CONVERTED FROM THE OLD CHAINED-MODULE CALL TO A
004900*                STANDALONE BATCH STEP - RUN CARD IS NOW A FLAT
005000*                CONTROL FILE READ AT AA010.
005100* 16/10/06 PTL - ADDED THE ZERO-SELECTED-RECORDS ERROR MESSAGE -
005200*                PROGRAM WAS FALLING THROUGH TO A BLANK REPORT.
005300* 09/01/26 VBC - REBUILT SELECTION LOGIC ROUND A SORT/TABLE PASS
005400*                (SEE AA020/AA030) SO THE GROWTH CALCULATIONS CAN
005500*                WALK THE PERIODS OLDEST TO NEWEST IN MEMORY.
005600* 21/01/26 VBC - HALF-YEAR TABLE AND ITS OWN GROWTH COLUMN ADDED
005700*                ALONGSIDE THE ANNUAL ONE, PER REQUEST FROM THE
005800*                ANALYSIS DESK.
005900* 11/02/26 RKM - AMOUNT AND GROWTH DISPLAY FORMATTING MOVED TO
006000*                COMMON ZZ080/ZZ085/ZZ090 ROUTINES.
006100* 03/03/26 VBC - FIXED SH/SZ EXCHANGE PREFIX AT AA060 - A LEADING
006200*                DIGIT OTHER THAN 0, 3 OR 6 WAS WRONGLY COMING
006300*                OUT SZ. CONFIRMED WITH THE EXCHANGE DESK THAT SH
006400*                IS THE RIGHT DEFAULT FOR ANY OTHER DIGIT.
006500*                RAISED BY TICKET FN-118.
006600* 03/03/26 VBC - ADDED THE FN000 CONTROL-TOTAL MESSAGE ON THE
006700*                SUCCESS PATH (ZZ042) - OPERATORS HAD NO WAY TO
006800*                TELL A CLEAN SMALL RUN FROM A SILENTLY-EMPTY ONE
006900*                WITHOUT OPENING THE PRINT FILE. TICKET FN-119.
007000*****************************************************************
007100*
007200 ENVIRONMENT DIVISION.
007300 CONFIGURATION SECTION.
007400 COPY "ENVDIV.COB".
007500*
007600* THREE FILES ONLY - THE CONTROL RUN CARD, THE FINANCIAL MASTER
007700* AND THE PRINT FILE. THE SORT WORK FILE BELOW HAS NO SELECT OF
007800* ITS OWN, PER THE USUAL SD/INPUT-OUTPUT CONVENTION.
007900*
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     COPY "SELFNCTL.COB".
008300     COPY "SELFNDT.COB".
008400     COPY "SELFNPRT.COB".
008500*
008600 DATA DIVISION.
008700 FILE SECTION.
008800     COPY "FDFNCTL.COB".
008900     COPY "FDFNDT.COB".
009000*
009100* SORT WORK RECORD - HOLDS JUST THE FIGURES AA021 NEEDS TO CARRY
009200* THROUGH THE SORT FOR ONE PERIOD (THE DATE TO SORT ON, THE THREE
009300* MONEY FIGURES AND THEIR OWN MISSING-VALUE BYTES). THE FULL
009400* FINDATA RECORD IS NOT CARRIED - THERE IS NOTHING ELSE ON IT
009500* THIS PROGRAM NEEDS AFTER SELECTION.
009600*
009700 SD  FN-SORT-FILE.
009800 01  FN-SORT-RECORD.
009900     03  FSRT-REPORT-DATE          PIC 9(8).
010000     03  FSRT-REVENUE              PIC S9(13)V99  COMP-3.
010100     03  FSRT-REV-MISSING          PIC X.
010200     03  FSRT-PROFIT               PIC S9(13)V99  COMP-3.
010300     03  FSRT-PROFIT-MISSING       PIC X.
010400     03  FSRT-OP-PROFIT            PIC S9(13)V99  COMP-3.
010500     03  FSRT-OP-MISSING           PIC X.
010600     03  FILLER                    PIC X(5).
010700*
010800 FD  FN-PRINT-FILE
010900     LABEL RECORDS ARE OMITTED
011000     REPORT IS FN-ANALYSIS-REPORT.
011100*
011200 WORKING-STORAGE SECTION.
011300*
011400 77  PROG-NAME               PIC X(17) VALUE "FNRGSTR (1.0.02)".
011500*
011600* WSFNWRK.COB CARRIES THE FN-SEL-ENTRY TABLE (THE 40-ROW WINDOW
011700* OF SELECTED PERIODS, ITS ANNUAL/HY FLAGS AND GROWTH FIGURES),
011800* THE DERIVED SYMBOL FIELDS (SYM-PREFIX/SYM-CODE) AND THE SMALL
011900* WORK FIELDS SHARED BY THE ZZ08x FORMATTING ROUTINES - IT IS
012000* PULLED IN HERE RATHER THAN DECLARED LOCAL SINCE THE SAME SHAPE
012100* IS USED BY OTHER FN PROGRAMS IN THE SUITE.
012200*
012300 COPY "WSFNWRK.COB".
012400*
012500 01  WS-PROGRAM-CONSTANTS.
012600     03  WS-WINDOW-DAYS           PIC 9(5)  COMP  VALUE 3650.
012700     03  FILLER                   PIC X(10).
012800*
012900* STATUS BYTES FOR THE THREE FILES THIS PROGRAM OPENS. ONLY THE
013000* CONTROL AND FINDATA FILES ARE TESTED FOR EOF - THE PRINT FILE
013100* IS OUTPUT-ONLY SO IT ONLY EVER NEEDS THE OPEN-OK TEST.
013200*
013300 01  WS-FILE-STATUS-FIELDS.
013400     03  FN-CONTROL-STATUS         PIC XX.
013500         88  FN-CONTROL-OK             VALUE "00".
013600         88  FN-CONTROL-EOF            VALUE "10".
013700     03  FN-FINDATA-STATUS         PIC XX.
013800         88  FN-FINDATA-OK             VALUE "00".
013900         88  FN-FINDATA-EOF            VALUE "10".
014000     03  FN-PRINT-STATUS           PIC XX.
014100         88  FN-PRINT-OK               VALUE "00".
014200     03  FILLER                    PIC X(10).
014300*
014400* END-OF-FILE AND FOUND/NOT-FOUND SWITCHES. WS-ABEND-SW IS CARRIED
014500* OVER FROM THE OLD CHAINED-MODULE VERSION OF THIS PROGRAM AND IS
014600* NO LONGER SET ANYWHERE - LEFT DECLARED SO THE COPYBOOK-STYLE
014700* SWITCH BLOCK MATCHES ITS SISTER PROGRAMS IN THIS SUITE.
014800*
014900 01  WS-SWITCHES.
015000     03  WS-FINDATA-EOF-SW         PIC X       VALUE "N".
015100         88  WS-FINDATA-AT-EOF          VALUE "Y".
015200     03  WS-SORT-EOF-SW            PIC X       VALUE "N".
015300         88  WS-SORT-AT-EOF             VALUE "Y".
015400     03  WS-CONTROL-FOUND-SW       PIC X       VALUE "N".
015500         88  WS-CONTROL-WAS-FOUND       VALUE "Y".
015600     03  WS-ABEND-SW               PIC X       VALUE "N".
015700         88  WS-ABEND-REQUESTED         VALUE "Y".
015800     03  FILLER                    PIC X(10).
015900*
016000* RUN DATE OFF THE CONTROL RECORD, HELD BOTH AS A PLAIN CCYYMMDD
016100* NUMBER AND REDEFINED INTO ITS YEAR/MONTH/DAY PARTS FOR THE
016200* JULIAN CONVERSION AT AA015. THE TWO JULIAN FIELDS BELOW ARE THE
016300* WINDOW BOUNDARIES BUSINESS RULE 2 TESTS EVERY FINDATA RECORD
016400* AGAINST.
016500*
016600 01  WS-RUN-DATE-FIELDS.
016700     03  WS-RUN-DATE-9             PIC 9(8).
016800     03  WS-RUN-DATE-R  REDEFINES
016900         WS-RUN-DATE-9.
017000         05  WS-RUN-YEAR           PIC 9(4).
017100         05  WS-RUN-MONTH          PIC 99.
017200         05  WS-RUN-DAY            PIC 99.
017300     03  WS-RUN-JULIAN             PIC 9(9)    COMP.
017400     03  WS-WINDOW-START-JULIAN    PIC 9(9)    COMP.
017500     03  FILLER                    PIC X(10).
017600*
017700* WORK FIELDS FOR ZZ080-DATE-TO-JULIAN, SHARED BY BOTH CALLERS
017800* (AA015 CONVERTING THE RUN DATE, AA023 CONVERTING EACH FINDATA
017900* RECORD'S REPORT DATE). NOT A GROUP PER CALLER BECAUSE ONLY ONE
018000* CONVERSION IS EVER IN FLIGHT AT A TIME.
018100*
018200 01  WS-JULIAN-WORK-FIELDS.
018300     03  WS-JUL-IN-YEAR            PIC 9(4).
018400     03  WS-JUL-IN-MONTH           PIC 99.
018500     03  WS-JUL-IN-DAY             PIC 99.
018600     03  WS-JUL-OUT                PIC 9(9)    COMP.
018700     03  WS-JUL-PRIOR-YEAR         PIC 9(4).
018800     03  WS-JUL-LEAP4              PIC 9(4)    COMP.
018900     03  WS-JUL-LEAP100            PIC 9(4)    COMP.
019000     03  WS-JUL-LEAP400            PIC 9(4)    COMP.
019100     03  WS-JUL-LEAP-DAYS          PIC S9(5)   COMP.
019200     03  WS-JUL-REM                PIC 9(4)    COMP.
019300     03  WS-JUL-CUR-LEAP-SW        PIC X.
019400         88  WS-JUL-CUR-YEAR-IS-LEAP    VALUE "Y".
019500     03  FILLER                    PIC X(10).
019600*
019700* CUMULATIVE DAYS BEFORE THE START OF EACH MONTH IN A NON-LEAP
019800* YEAR, SUBSCRIPTED BY MONTH NUMBER IN ZZ080. FEBRUARY'S LEAP DAY
019900* IS ADDED SEPARATELY BY ZZ080 RATHER THAN CARRIED IN THIS TABLE.
020000*
020100 01  WS-DAYS-BEFORE-MONTH-LITS.
020200     03  FILLER   PIC 9(3)  VALUE 000.
020300     03  FILLER   PIC 9(3)  VALUE 031.
020400     03  FILLER   PIC 9(3)  VALUE 059.
020500     03  FILLER   PIC 9(3)  VALUE 090.
020600     03  FILLER   PIC 9(3)  VALUE 120.
020700     03  FILLER   PIC 9(3)  VALUE 151.
020800     03  FILLER   PIC 9(3)  VALUE 181.
020900     03  FILLER   PIC 9(3)  VALUE 212.
021000     03  FILLER   PIC 9(3)  VALUE 243.
021100     03  FILLER   PIC 9(3)  VALUE 273.
021200     03  FILLER   PIC 9(3)  VALUE 304.
021300     03  FILLER   PIC 9(3)  VALUE 334.
021400 01  WS-DAYS-BEFORE-MONTH REDEFINES
021500     WS-DAYS-BEFORE-MONTH-LITS.
021600     03  WS-DBM-ENTRY              PIC 9(3)  OCCURS 12 TIMES.
021700*
021800* HOLDS THE LEADING DIGIT LIFTED OFF THE STOCK CODE FOR AA060'S
021900* EXCHANGE-PREFIX TEST (BUSINESS RULE 1).
022000*
022100 01  WS-STOCK-CODE-DIGITS.
022200     03  WS-CODE-FIRST-CHAR        PIC X.
022300     03  FILLER                   PIC X(5).
022400*
022500* RUN CONTROL TOTALS. WS-RECORDS-READ COUNTS THE WHOLE FINDATA
022600* FILE AS IT PASSES THROUGH THE SORT'S INPUT PROCEDURE (AA022);
022700* WS-RECORDS-SELECTED IS THE SUBSET THAT SURVIVED THE STOCK-CODE
022800* AND WINDOW TESTS AND IS WHAT ZZ042 LOGS ON THE SUCCESS PATH.
022900* WS-LINES-ON-PAGE IS NOT USED BY THE REPORT WRITER VERSION OF
023000* THIS PROGRAM (PAGE LIMIT/FOOTING ABOVE HANDLE PAGINATION) BUT
023100* IS KEPT FOR PARITY WITH THE SUITE'S OTHER CONTROL-COUNT BLOCKS.
023200*
023300 01  WS-CONTROL-COUNTS.
023400     03  WS-RECORDS-READ           PIC 9(7)    COMP.
023500     03  WS-RECORDS-SELECTED       PIC 9(7)    COMP.
023600     03  WS-LINES-ON-PAGE          PIC 999     COMP.
023700     03  FILLER                    PIC X(10).
023800*
023900* SUBSCRIPTS INTO FN-SEL-ENTRY LEFT SET BY AA040/AA045 SO LATER
024000* PARAGRAPHS (AA046, AA054) CAN FIND THE NEWEST AND PRIOR ROWS OF
024100* EACH TABLE WITHOUT RE-SCANNING FN-SEL-ENTRY THEMSELVES.
024200*
024300 01  WS-GROWTH-POINTERS.
024400     03  WS-LAST-ANNUAL-IDX        PIC 99      COMP.
024500     03  WS-LAST-HY-IDX            PIC 99      COMP.
024600     03  WS-PRIOR-IDX              PIC 99      COMP.
024700     03  WS-FIRST-ANNUAL-IDX       PIC 99      COMP.
024800     03  WS-FIRST-HY-IDX           PIC 99      COMP.
024900     03  FILLER                    PIC X(10).
025000*
025100* SHARED PARAMETER AREA FOR THE ZZ085/ZZ090/ZZ091 FORMATTING
025200* ROUTINES - PERFORMED IN LINE RATHER THAN CALLED, SO THE
025300* "PARAMETERS" ARE JUST WORKING-STORAGE THE CALLER LOADS FIRST.
025400*
025500 01  WS-FORMAT-PARMS.
025600     03  WS-FMT-VALUE-AMT          PIC S9(13)V99  COMP-3.
025700     03  WS-FMT-VALUE-1DP          PIC S9(5)V9    COMP-3.
025800     03  WS-FMT-VALUE-2DP          PIC S9(7)V99   COMP-3.
025900     03  WS-FMT-AMT-NA-SW          PIC X.
026000         88  WS-FMT-AMT-IS-NA          VALUE "Y".
026100     03  WS-FMT-NA-SW              PIC X.
026200         88  WS-FMT-IS-NA              VALUE "Y".
026300     03  WS-FMT-RESULT-8           PIC X(8).
026400     03  WS-FMT-RESULT-12          PIC X(12).
026500     03  WS-FMT-COVERAGE-CNT       PIC Z9.
026600     03  FILLER                    PIC X(10).
026700*
026800* FN0xx MESSAGE TABLE, LOADED BY VALUE AND WALKED BY WS-ERR-IDX
026900* RATHER THAN SEARCHED - THERE ARE ONLY FIVE ENTRIES AND THE
027000* CALLER ALWAYS KNOWS WHICH ONE IT WANTS. KEEP THE FN00x NUMBERS
027100* IN STEP WITH THE OPERATOR RUN-BOOK IF THIS TABLE IS EVER
027200* RESEQUENCED.
027300*
027400 01  WS-ERROR-MESSAGE-TABLE.
027500     03  FILLER PIC X(35) VALUE
027600         "FN001STOCK CODE NOT FOUND ON FILE  ".
027700     03  FILLER PIC X(35) VALUE
027800         "FN002NO RECORDS IN WINDOW FOR STOCK".
027900     03  FILLER PIC X(35) VALUE
028000         "FN003CONTROL FILE EMPTY OR UNREADBL".
028100     03  FILLER PIC X(35) VALUE
028200         "FN004FINDATA FILE OPEN ERROR       ".
028300     03  FILLER PIC X(35) VALUE
028400         "FN005PRINT FILE OPEN ERROR         ".
028500 01  WS-ERROR-TABLE REDEFINES WS-ERROR-MESSAGE-TABLE.
028600     03  WS-ERROR-ENTRY  OCCURS 5 TIMES INDEXED BY WS-ERR-IDX.
028700         05  WS-ERROR-NUMBER      PIC X(5).
028800         05  WS-ERROR-TEXT        PIC X(30).
028900*
029000 01  WS-MESSAGE-LINE.
029100     03  FILLER PIC X(15) VALUE "***FNRGSTR*** ".
029200     03  WS-MSG-NUMBER            PIC X(5).
029300     03  FILLER                   PIC X(1)  VALUE SPACE.
029400     03  WS-MSG-TEXT              PIC X(30).
029500     03  FILLER                   PIC X(1)  VALUE SPACE.
029600     03  WS-MSG-STOCK             PIC X(6).
029700     03  FILLER                   PIC X(74).
029800*
029900* CONTROL-TOTAL LINE FOR THE SUCCESS PATH - BUSINESS RULE 8 WANTS
030000* THE SELECTED-RECORD COUNT LOGGED EVEN WHEN THE RUN IS OTHERWISE
030100* CLEAN, SO THE OPERATOR CAN SEE THE STOCK WAS NOT SILENTLY EMPTY.
030200* SAME "***FNRGSTR***" BANNER AS WS-MESSAGE-LINE, BUT FN000 IS NOT
030300* AN ERROR - IT NEVER APPEARS IN WS-ERROR-MESSAGE-TABLE.
030400*
030500 01  WS-CONTROL-TOTAL-LINE.
030600     03  FILLER PIC X(15) VALUE "***FNRGSTR*** ".
030700     03  FILLER PIC X(6)  VALUE "FN000 ".
030800     03  WS-CTL-MSG-STOCK          PIC X(6).
030900     03  FILLER PIC X(1)  VALUE SPACE.
031000     03  FILLER PIC X(10) VALUE "RETRIEVED ".
031100     03  WS-CTL-MSG-COUNT          PIC ZZ9.
031200     03  FILLER PIC X(9)  VALUE " RECORDS ".
031300     03  FILLER                   PIC X(64).
031400*
031500* EDITED DISPLAY FIELDS FEEDING THE REPORT SECTION'S SOURCE-IS
031600* CLAUSES BELOW. NOTHING IN THIS GROUP IS EVER MOVED STRAIGHT OUT
031700* OF THE MASTER RECORD - EVERYTHING PASSES THROUGH ZZ085/ZZ089/
031800* ZZ090/ZZ091 FIRST SO THE YI/WAN SCALING AND N/A HANDLING ARE
031900* APPLIED CONSISTENTLY.
032000*
032100 01  WS-PRINT-LINE-FIELDS.
032200     03  WS-PRT-STOCK-CODE         PIC X(6).
032300     03  WS-PRT-SYMBOL             PIC X(8).
032400     03  WS-PRT-RUN-DATE           PIC X(10).
032500     03  WS-PRT-DATE               PIC X(10).
032600     03  WS-PRT-REVENUE            PIC X(12).
032700     03  WS-PRT-PROFIT             PIC X(12).
032800     03  WS-PRT-OP-PROFIT         PIC X(12).
032900     03  WS-PRT-REV-GROWTH         PIC X(8).
033000     03  WS-PRT-PROFIT-GROWTH      PIC X(8).
033100     03  WS-PRT-OP-GROWTH          PIC X(8).
033200     03  WS-PRT-OVERALL-REV        PIC X(12).
033300     03  WS-PRT-OVERALL-PROFIT     PIC X(12).
033400     03  WS-PRT-COVERAGE           PIC X(8).
033500     03  FILLER                    PIC X(20).
033600*
033700*****************************************************************
033800* REPORT SECTION - REPORTS 1 THROUGH 4 OF THE FINANCIAL ANALYSIS
033900* REPORT (TITLE BLOCK, ANNUAL TABLE, HALF-YEAR TABLE, SUMMARY AND
034000* BASIC-ANALYSIS BLOCKS). CONTROL FINAL IS USED THROUGHOUT SINCE
034100* THE REPORT IS DRIVEN BY EXPLICIT GENERATE STATEMENTS OUT OF
034200* AA080 RATHER THAN BY A CONTROL BREAK ON THE DATA ITSELF - THERE
034300* IS ONLY EVER ONE STOCK CODE PER RUN.
034400*****************************************************************
034500*
034600 REPORT SECTION.
034700 RD  FN-ANALYSIS-REPORT
034800     CONTROL FINAL
034900     PAGE LIMIT 60 LINES
035000     HEADING 1
035100     FIRST DETAIL 4
035200     LAST DETAIL 56
035300     FOOTING 58.
035400*
035500* REPORT 1 - TITLE BLOCK. PRINTS ONCE PER PAGE, BUT SINCE THIS
035600* PROGRAM NEVER RUNS PAST ONE PAGE (PAGE LIMIT 60, WELL ABOVE THE
035700* WORST-CASE 40-ROW TABLE) IT EFFECTIVELY PRINTS ONCE PER RUN.
035800*
035900 01  TYPE PAGE HEADING.
036000     03  LINE 1.
036100         05  COLUMN 1   PIC X(60)  VALUE ALL "=".
036200     03  LINE 2.
036300         05  COLUMN 1   PIC X(6)   SOURCE IS WS-PRT-STOCK-CODE.
036400         05  COLUMN 8   PIC X(25)  VALUE
036500             " 财务数据分析报告".
036600         05  COLUMN 100 PIC X(10) VALUE "REPORT DATE".
036700         05  COLUMN 111 PIC X(10) SOURCE IS WS-PRT-RUN-DATE.
036800     03  LINE 3.
036900         05  COLUMN 1   PIC X(60)  VALUE ALL "=".
037000     03  LINE 4.
037100         05  COLUMN 1   PIC X(10) VALUE "STOCK CODE".
037200         05  COLUMN 12  PIC X(6)  SOURCE IS WS-PRT-STOCK-CODE.
037300         05  COLUMN 20  PIC X(6)  VALUE "SYMBOL".
037400         05  COLUMN 27  PIC X(8)  SOURCE IS WS-PRT-SYMBOL.
037500*
037600* ANNUAL TABLE'S OWN HEADING, HUNG OFF CONTROL HEADING FINAL SO
037700* IT GENERATES AUTOMATICALLY THE FIRST TIME ANYTHING IS GENERATED
037800* FOR THIS RD (SEE THE NOTE AT AA050).
037900*
038000 01  TYPE CONTROL HEADING FINAL.
038100     03  LINE PLUS 2.
038200         05  COLUMN 1  PIC X(45)  VALUE
038300             "年度财务数据表 (ANNUAL FINANCIAL DATA)".
038400     03  LINE PLUS 1.
038500         05  COLUMN 1   PIC X(12)  VALUE "报告日期".
038600         05  COLUMN 15  PIC X(14)  VALUE "营业收入".
038700         05  COLUMN 33  PIC X(14)  VALUE "净利润".
038800         05  COLUMN 51  PIC X(14)  VALUE "营业利润".
038900         05  COLUMN 69  PIC X(21)  VALUE "营业收入增长率".
039000         05  COLUMN 93  PIC X(18)  VALUE "净利润增长率".
039100         05  COLUMN 111 PIC X(21)  VALUE "营业利润增长率".
039200*
039300* ONE ANNUAL-TABLE DATA ROW - PRESENT WHEN, NOT AN IF, SO A
039400* STOCK WITH ZERO ANNUAL PERIODS SILENTLY GENERATES NONE OF
039500* THESE AND FN-ANNUAL-NO-DATA BELOW PRINTS INSTEAD.
039600*
039700 01  TYPE DETAIL FN-ANNUAL-LINE
039800     PRESENT WHEN FN-ANNUAL-CNT NOT = ZERO.
039900     03  LINE PLUS 1.
040000         05  COLUMN 1   PIC X(10)  SOURCE IS WS-PRT-DATE.
040100         05  COLUMN 15  PIC X(12)  SOURCE IS WS-PRT-REVENUE.
040200         05  COLUMN 33  PIC X(12)  SOURCE IS WS-PRT-PROFIT.
040300         05  COLUMN 51  PIC X(12)  SOURCE IS WS-PRT-OP-PROFIT.
040400         05  COLUMN 69  PIC X(8)   SOURCE IS WS-PRT-REV-GROWTH.
040500         05  COLUMN 93  PIC X(8)   SOURCE IS WS-PRT-PROFIT-GROWTH.
040600         05  COLUMN 111 PIC X(8)   SOURCE IS WS-PRT-OP-GROWTH.
040700*
040800 01  TYPE DETAIL FN-ANNUAL-NO-DATA
040900     PRESENT WHEN FN-ANNUAL-CNT = ZERO.
041000     03  LINE PLUS 1.
041100         05  COLUMN 1  PIC X(9)  VALUE "无数据".
041200*
041300* HALF-YEAR TABLE HEADING - GENERATED BY HAND FROM AA052, NOT
041400* HUNG OFF A CONTROL HEADING (ONLY ONE CONTROL HEADING IS ALLOWED
041500* PER RD, AND THE ANNUAL TABLE ALREADY OWNS IT).
041600*
041700 01  TYPE DETAIL FN-HY-HEADING.
041800     03  LINE PLUS 2.
041900         05  COLUMN 1  PIC X(51)  VALUE
042000           "半年度财务数据表 (HALF-YEAR FINANCIAL DATA)".
042100     03  LINE PLUS 1.
042200         05  COLUMN 1   PIC X(12)  VALUE "报告日期".
042300         05  COLUMN 15  PIC X(14)  VALUE "营业收入".
042400         05  COLUMN 33  PIC X(14)  VALUE "净利润".
042500         05  COLUMN 51  PIC X(14)  VALUE "营业利润".
042600         05  COLUMN 69  PIC X(21)  VALUE "营业收入增长率".
042700         05  COLUMN 93  PIC X(18)  VALUE "净利润增长率".
042800         05  COLUMN 111 PIC X(21)  VALUE "营业利润增长率".
042900*
043000* ONE HALF-YEAR-TABLE DATA ROW - MIRROR OF FN-ANNUAL-LINE ABOVE.
043100*
043200 01  TYPE DETAIL FN-HY-LINE
043300     PRESENT WHEN FN-HY-CNT NOT = ZERO.
043400     03  LINE PLUS 1.
043500         05  COLUMN 1   PIC X(10)  SOURCE IS WS-PRT-DATE.
043600         05  COLUMN 15  PIC X(12)  SOURCE IS WS-PRT-REVENUE.
043700         05  COLUMN 33  PIC X(12)  SOURCE IS WS-PRT-PROFIT.
043800         05  COLUMN 51  PIC X(12)  SOURCE IS WS-PRT-OP-PROFIT.
043900         05  COLUMN 69  PIC X(8)   SOURCE IS WS-PRT-REV-GROWTH.
044000         05  COLUMN 93  PIC X(8)   SOURCE IS WS-PRT-PROFIT-GROWTH.
044100         05  COLUMN 111 PIC X(8)   SOURCE IS WS-PRT-OP-GROWTH.
044200*
044300 01  TYPE DETAIL FN-HY-NO-DATA
044400     PRESENT WHEN FN-HY-CNT = ZERO.
044500     03  LINE PLUS 1.
044600         05  COLUMN 1  PIC X(9)  VALUE "无数据".
044700*
044800* REPORT 3 - DATA SUMMARY BLOCK HEADING (BATCH FLOW STEP 6).
044900*
045000 01  TYPE DETAIL FN-SUMMARY-HEADING.
045100     03  LINE PLUS 2.
045200         05  COLUMN 1  PIC X(27)  VALUE
045300             "数据汇总 (DATA SUMMARY)".
045400     03  LINE PLUS 1.
045500         05  COLUMN 1   PIC X(12)  VALUE "报告类型".
045600         05  COLUMN 15  PIC X(12)  VALUE "最新日期".
045700         05  COLUMN 29  PIC X(14)  VALUE "营业收入".
045800         05  COLUMN 47  PIC X(14)  VALUE "净利润".
045900         05  COLUMN 65  PIC X(14)  VALUE "营业利润".
046000         05  COLUMN 83  PIC X(12)  VALUE "数据覆盖".
046100*
046200* NEWEST-ANNUAL-PERIOD ROW OF THE SUMMARY BLOCK - AA054 MOVES
046300* WS-FIRST-ANNUAL-IDX INTO FN-SEL-IDX BEFORE BUILDING THIS ROW,
046400* SO THE FIGURES ARE THE MOST RECENT ANNUAL PERIOD, NOT THE
046500* FIRST TABLE ENTRY.
046600*
046700 01  TYPE DETAIL FN-SUMMARY-ANNUAL-LINE
046800     PRESENT WHEN FN-ANNUAL-CNT NOT = ZERO.
046900     03  LINE PLUS 1.
047000         05  COLUMN 1   PIC X(9)   VALUE "年报".
047100         05  COLUMN 15  PIC X(10)  SOURCE IS WS-PRT-DATE.
047200         05  COLUMN 29  PIC X(12)  SOURCE IS WS-PRT-REVENUE.
047300         05  COLUMN 47  PIC X(12)  SOURCE IS WS-PRT-PROFIT.
047400         05  COLUMN 65  PIC X(12)  SOURCE IS WS-PRT-OP-PROFIT.
047500         05  COLUMN 83  PIC X(8)   SOURCE IS WS-PRT-COVERAGE.
047600*
047700* NEWEST-HALF-YEAR-PERIOD ROW OF THE SUMMARY BLOCK - MIRROR OF
047800* FN-SUMMARY-ANNUAL-LINE ABOVE, USING WS-FIRST-HY-IDX.
047900*
048000 01  TYPE DETAIL FN-SUMMARY-HY-LINE
048100     PRESENT WHEN FN-HY-CNT NOT = ZERO.
048200     03  LINE PLUS 1.
048300         05  COLUMN 1   PIC X(12)  VALUE "半年报".
048400         05  COLUMN 15  PIC X(10)  SOURCE IS WS-PRT-DATE.
048500         05  COLUMN 29  PIC X(12)  SOURCE IS WS-PRT-REVENUE.
048600         05  COLUMN 47  PIC X(12)  SOURCE IS WS-PRT-PROFIT.
048700         05  COLUMN 65  PIC X(12)  SOURCE IS WS-PRT-OP-PROFIT.
048800         05  COLUMN 83  PIC X(8)   SOURCE IS WS-PRT-COVERAGE.
048900*
049000* REPORT 4 HEADING - ALWAYS GENERATED, EVEN WHEN NEITHER LINE
049100* BELOW HAS ENOUGH DATA TO PRINT (BATCH FLOW STEP 7).
049200*
049300 01  TYPE DETAIL FN-ANALYSIS-HEADING.
049400     03  LINE PLUS 2.
049500         05  COLUMN 1  PIC X(12)  VALUE "基本分析".
049600*
049700* OVERALL REVENUE GROWTH LINE - PRESENT WHEN FN-OVERALL-REV-OK,
049800* SET AT AA070 (BUSINESS RULE 5).
049900*
050000 01  TYPE DETAIL FN-ANALYSIS-REV-LINE
050100     PRESENT WHEN FN-OVERALL-REV-IS-OK.
050200     03  LINE PLUS 1.
050300         05  COLUMN 1  PIC X(24) VALUE "营业收入增长率：".
050400         05  COLUMN 25 PIC X(12) SOURCE IS WS-PRT-OVERALL-REV.
050500*
050600* OVERALL NET-PROFIT GROWTH LINE - MIRROR OF THE REVENUE LINE
050700* ABOVE, GATED ON FN-OVERALL-PROFIT-OK.
050800*
050900 01  TYPE DETAIL FN-ANALYSIS-PROFIT-LINE
051000     PRESENT WHEN FN-OVERALL-PROFIT-IS-OK.
051100     03  LINE PLUS 1.
051200         05  COLUMN 1  PIC X(21) VALUE "净利润增长率：".
051300         05  COLUMN 25 PIC X(12) SOURCE IS WS-PRT-OVERALL-PROFIT.
051400*
051500*****************************************************************
051600*        SECTIONS IN THIS PROGRAM, ROUGHLY IN CALLING ORDER      *
051700*****************************************************************
051800* AA000  MAIN LINE
051900* AA010  OPEN AND READ THE CONTROL RECORD
052000* AA015  COMPUTE THE TEN YEAR WINDOW (RULE 2)
052100* AA060  DERIVE THE SH/SZ SYMBOL (RULE 1)
052200* AA020  DRIVE THE SELECTION SORT
052300* AA021-024  SORT INPUT PROCEDURE (FILTER, RULES 2 AND 3)
052400* AA030-031  SORT OUTPUT PROCEDURE (LOAD THE TABLE)
052500* ZZ042  FN000 CONTROL-TOTAL MESSAGE (RULE 8)
052600* AA040-041  SPLIT ANNUAL/HALF-YEAR (RULE 4A)
052700* AA045-046, ZZ086-088  YEAR-ON-YEAR GROWTH (RULE 4)
052800* AA070  OVERALL FIRST-TO-LAST GROWTH (RULE 5)
052900* AA080, AA050-056  PRINT THE FOUR REPORT BLOCKS
053000* ZZ085, ZZ089-091  SHARED AMOUNT/GROWTH DISPLAY FORMATTING
053100*                    (RULES 6 AND 7)
053200* ZZ080  JULIAN DAY CONVERSION (SHARED BY AA015 AND AA023)
053300* ZZ040  FN0xx OPERATOR MESSAGE WRITER
053400*****************************************************************
053500*
053600 PROCEDURE DIVISION.
053700*
053800* MAIN LINE - OPEN THE CONTROL RECORD, WORK OUT THE SYMBOL AND
053900* WINDOW, SELECT AND SORT THE FINDATA RECORDS, THEN (IF ANYTHING
054000* CAME BACK) SPLIT/GROW/PRINT. THE ZERO-SELECTED BRANCH AND THE
054100* CONTROL-TOTAL BRANCH ARE MUTUALLY EXCLUSIVE - EXACTLY ONE OF
054200* FN000 OR FN002 IS ALWAYS WRITTEN TO THE OPERATOR LOG.
054300*
054400 AA000-MAIN SECTION.
054500 AA000-START.
054600*    A MISSING/UNREADABLE CONTROL RECORD IS FATAL - ITS OWN FN003
054700*    MESSAGE IS WRITTEN INSIDE AA010 AND WS-CONTROL-WAS-FOUND IS
054800*    LEFT OFF, SO EVERYTHING BELOW IS SKIPPED CLEANLY.
054900     PERFORM AA010-OPEN-CONTROL THRU AA010-EXIT.
055000     IF WS-CONTROL-WAS-FOUND
055100         PERFORM AA060-DERIVE-SYMBOL THRU AA060-EXIT
055200         PERFORM AA015-COMPUTE-WINDOW THRU AA015-EXIT
055300         PERFORM AA020-SELECT-RECORDS THRU AA020-EXIT
055400         IF FN-SEL-CNT = ZERO
055500*            BUSINESS RULE 8, EMPTY LEG - FN002, NO REPORT RUN.
055600             SET WS-ERR-IDX TO 2
055700             PERFORM ZZ040-WRITE-MESSAGE THRU ZZ040-EXIT
055800         ELSE
055900*            BUSINESS RULE 8, CLEAN LEG - LOG THE COUNT THEN
056000*            CARRY ON INTO THE FULL SPLIT/GROWTH/PRINT SEQUENCE.
056100             MOVE FN-SEL-CNT TO WS-RECORDS-SELECTED
056200             PERFORM ZZ042-WRITE-CONTROL-TOTAL THRU ZZ042-EXIT
056300             PERFORM AA040-SPLIT-PERIODS THRU AA040-EXIT
056400             PERFORM AA045-COMPUTE-GROWTH THRU AA045-EXIT
056500             PERFORM AA070-OVERALL-GROWTH THRU AA070-EXIT
056600             PERFORM AA080-PRINT-REPORT THRU AA080-EXIT
056700         END-IF
056800     END-IF.
056900     STOP RUN.
057000 AA000-EXIT.
057100     EXIT.
057200*
057300* OPENS THE ONE-RECORD CONTROL FILE, READS IT AND SETS UP THE
057400* STOCK CODE AND RUN DATE FOR THE WHOLE PROGRAM. FN003 COVERS
057500* BOTH AN OPEN FAILURE AND AN EMPTY FILE - THE OPERATOR CANNOT
057600* TELL THE DIFFERENCE FROM THE MESSAGE AND DOES NOT NEED TO.
057700*
057800 AA010-OPEN-CONTROL SECTION.
057900 AA010-START.
058000     OPEN INPUT FN-CONTROL-FILE.
058100     IF FN-CONTROL-STATUS NOT = "00"
058200         SET WS-ERR-IDX TO 3
058300         PERFORM ZZ040-WRITE-MESSAGE THRU ZZ040-EXIT
058400         GO TO AA010-EXIT
058500     END-IF.
058600     READ FN-CONTROL-FILE
058700         AT END
058800             SET WS-ERR-IDX TO 3
058900             PERFORM ZZ040-WRITE-MESSAGE THRU ZZ040-EXIT
059000     END-READ.
059100     IF FN-CONTROL-STATUS = "00"
059200         SET WS-CONTROL-WAS-FOUND TO TRUE
059300         MOVE CTL-STOCK-CODE  TO WS-PRT-STOCK-CODE
059400         MOVE CTL-RUN-DATE    TO WS-RUN-DATE-9
059500     END-IF.
059600     CLOSE FN-CONTROL-FILE.
059700 AA010-EXIT.
059800     EXIT.
059900*
060000* BUSINESS RULE 2 - THE ANALYSIS WINDOW IS THE 3650 DAYS RUNNING
060100* BACK FROM THE CONTROL RECORD'S AS-OF DATE. WE COMPUTE JULIAN DAY
060200* NUMBERS ONCE HERE RATHER THAN COMPARE CCYYMMDD DIGIT STRINGS,
060300* WHICH FALLS OVER AT YEAR BOUNDARIES (SEE CHANGE LOG 25/09/93).
060400*
060500 AA015-COMPUTE-WINDOW SECTION.
060600 AA015-START.
060700     MOVE WS-RUN-YEAR   TO WS-JUL-IN-YEAR.
060800     MOVE WS-RUN-MONTH  TO WS-JUL-IN-MONTH.
060900     MOVE WS-RUN-DAY    TO WS-JUL-IN-DAY.
061000     PERFORM ZZ080-DATE-TO-JULIAN THRU ZZ080-EXIT.
061100     MOVE WS-JUL-OUT TO WS-RUN-JULIAN.
061200     COMPUTE WS-WINDOW-START-JULIAN =
061300         WS-RUN-JULIAN - WS-WINDOW-DAYS.
061400     MOVE WS-RUN-DATE-9 TO WS-PRT-RUN-DATE.
061500 AA015-EXIT.
061600     EXIT.
061700*
061800* DRIVES THE SORT THAT DOES THE ACTUAL RECORD SELECTION - SEE
061900* AA021 FOR THE INPUT PROCEDURE'S FILTER LOGIC AND AA030 FOR THE
062000* OUTPUT PROCEDURE THAT LOADS THE IN-MEMORY TABLE.
062100*
062200 AA020-SELECT-RECORDS SECTION.
062300 AA020-START.
062400*    DESCENDING ON REPORT-DATE GIVES BATCH FLOW STEP 3 (NEWEST
062500*    FIRST) FOR FREE - AA030 THEN LOADS THE TABLE IN THAT SAME
062600*    ORDER, SO ENTRY(1) IS ALWAYS THE MOST RECENT PERIOD.
062700     SORT FN-SORT-FILE
062800         ON DESCENDING KEY FSRT-REPORT-DATE
062900         INPUT PROCEDURE  IS AA021-FILTER-FINDATA THRU AA021-EXIT
063000         OUTPUT PROCEDURE IS AA030-LOAD-TABLE THRU AA030-EXIT.
063100 AA020-EXIT.
063200     EXIT.
063300*
063400* INPUT PROCEDURE TO THE SORT - READS THE WHOLE FINANCIAL MASTER,
063500* KEEPS ONLY THE REQUESTED STOCK'S PERIODS THAT FALL INSIDE THE
063600* TEN YEAR WINDOW AND ARE NOT COMPLETELY BLANK (BUSINESS RULE 3).
063700*
063800 AA021-FILTER-FINDATA SECTION.
063900 AA021-START.
064000     OPEN INPUT FN-FINDATA-FILE.
064100     IF FN-FINDATA-STATUS NOT = "00"
064200         SET WS-ERR-IDX TO 4
064300         PERFORM ZZ040-WRITE-MESSAGE THRU ZZ040-EXIT
064400         GO TO AA021-EXIT
064500     END-IF.
064600     PERFORM AA022-READ-FINDATA THRU AA022-EXIT.
064700     PERFORM AA023-TEST-FINDATA THRU AA023-EXIT
064800         UNTIL WS-FINDATA-AT-EOF.
064900     CLOSE FN-FINDATA-FILE.
065000 AA021-EXIT.
065100     EXIT.
065200*
065300* READS ONE FINDATA RECORD FOR THE SORT INPUT PROCEDURE. CALLED
065400* ONCE TO PRIME THE LOOP FROM AA021 AND ONCE MORE AT THE BOTTOM
065500* OF EVERY AA023 PASS - THE USUAL READ-AHEAD SHAPE FOR A
065600* PERFORM ... UNTIL AT-EOF LOOP.
065700*
065800 AA022-READ-FINDATA SECTION.
065900 AA022-START.
066000     READ FN-FINDATA-FILE
066100         AT END
066200             SET WS-FINDATA-AT-EOF TO TRUE
066300             GO TO AA022-EXIT
066400     END-READ.
066500     ADD 1 TO WS-RECORDS-READ.
066600 AA022-EXIT.
066700     EXIT.
066800*
066900* TESTS ONE FINDATA RECORD AGAINST THE REQUESTED STOCK CODE AND
067000* THE TEN YEAR WINDOW (BUSINESS RULE 2) BEFORE HANDING OFF TO
067100* AA024 TO CHECK IT IS NOT COMPLETELY BLANK.
067200*
067300 AA023-TEST-FINDATA SECTION.
067400 AA023-START.
067500     IF FIN-STOCK-CODE = CTL-STOCK-CODE
067600*        REPORT-DATE ON THE MASTER IS AN 8-DIGIT CCYYMMDD FIELD -
067700*        SPLIT IT INTO PARTS FOR ZZ080 RATHER THAN HOLDING A
067800*        SEPARATE REDEFINES ON THE MASTER RECORD ITSELF.
067900         MOVE FIN-REPORT-DATE(1:4)  TO WS-JUL-IN-YEAR
068000         MOVE FIN-REPORT-DATE(5:2)  TO WS-JUL-IN-MONTH
068100         MOVE FIN-REPORT-DATE(7:2)  TO WS-JUL-IN-DAY
068200         PERFORM ZZ080-DATE-TO-JULIAN THRU ZZ080-EXIT
068300         IF WS-JUL-OUT NOT LESS THAN WS-WINDOW-START-JULIAN
068400             AND WS-JUL-OUT NOT GREATER THAN WS-RUN-JULIAN
068500             PERFORM AA024-RELEASE-IF-USABLE THRU AA024-EXIT
068600         END-IF
068700     END-IF.
068800     PERFORM AA022-READ-FINDATA THRU AA022-EXIT.
068900 AA023-EXIT.
069000     EXIT.
069100*
069200* BUSINESS RULE 3 - A PERIOD WHERE ALL THREE FIGURES ARE BLANK
069300* CARRIES NOTHING FOR THE REPORT AND IS DROPPED HERE.
069400*
069500 AA024-RELEASE-IF-USABLE SECTION.
069600 AA024-START.
069700     IF FIN-REVENUE-MISSING AND FIN-PROFIT-MISSING
069800         AND FIN-OP-PROFIT-MISSING
069900         GO TO AA024-EXIT
070000     END-IF.
070100*    CARRY THE MISSING-VALUE FLAGS THROUGH TO THE SORT RECORD
070200*    SEPARATELY FOR EACH METRIC - A PERIOD CAN HAVE, SAY, REVENUE
070300*    BUT NO PROFIT FIGURE, AND ZZ085/ZZ086 NEED TO KNOW WHICH.
070400     MOVE FIN-REPORT-DATE-9   TO FSRT-REPORT-DATE.
070500     MOVE FIN-NET-REVENUE     TO FSRT-REVENUE.
070600     MOVE FIN-NET-PROFIT      TO FSRT-PROFIT.
070700     MOVE FIN-OP-PROFIT       TO FSRT-OP-PROFIT.
070800     MOVE "N"                 TO FSRT-REV-MISSING
070900                                  FSRT-PROFIT-MISSING
071000                                  FSRT-OP-MISSING.
071100     IF FIN-REVENUE-MISSING
071200         MOVE "Y" TO FSRT-REV-MISSING
071300     END-IF.
071400     IF FIN-PROFIT-MISSING
071500         MOVE "Y" TO FSRT-PROFIT-MISSING
071600     END-IF.
071700     IF FIN-OP-PROFIT-MISSING
071800         MOVE "Y" TO FSRT-OP-MISSING
071900     END-IF.
072000     RELEASE FN-SORT-RECORD.
072100 AA024-EXIT.
072200     EXIT.
072300*
072400* OUTPUT PROCEDURE TO THE SORT - THE RECORDS COME BACK NEWEST
072500* REPORT-DATE FIRST AND ARE LOADED STRAIGHT INTO FN-SEL-ENTRY.
072600*
072700 AA030-LOAD-TABLE SECTION.
072800 AA030-START.
072900*    FN-SEL-CNT DOUBLES AS BOTH THE TABLE'S RECORD COUNT AND THE
073000*    NEXT FREE SUBSCRIPT AA031 WRITES TO.
073100     MOVE ZERO TO FN-SEL-CNT.
073200     RETURN FN-SORT-FILE
073300         AT END
073400             SET WS-SORT-AT-EOF TO TRUE
073500     END-RETURN.
073600     PERFORM AA031-STORE-ENTRY THRU AA031-EXIT
073700         UNTIL WS-SORT-AT-EOF.
073800 AA030-EXIT.
073900     EXIT.
074000*
074100* MOVES ONE RETURNED SORT RECORD INTO THE NEXT FREE FN-SEL-ENTRY
074200* SLOT. THE TABLE IS CAPPED AT 40 ENTRIES (BUSINESS RULE 8) - TEN
074300* YEARS OF ANNUAL PLUS HALF-YEAR PERIODS IS AT MOST 20, SO 40
074400* GIVES HEADROOM WITHOUT RISKING A SUBSCRIPT OVERFLOW; ANYTHING
074500* BEYOND THE CAP IS SIMPLY LEFT OFF THE TABLE.
074600*
074700 AA031-STORE-ENTRY SECTION.
074800 AA031-START.
074900     IF FN-SEL-CNT < 40
075000         ADD 1 TO FN-SEL-CNT
075100         SET FN-SEL-IDX TO FN-SEL-CNT
075200         MOVE FSRT-REPORT-DATE TO
075300             FN-SEL-REPORT-DATE(FN-SEL-IDX)
075400         MOVE FSRT-REVENUE         TO FN-SEL-REVENUE(FN-SEL-IDX)
075500         MOVE FSRT-REV-MISSING TO
075600             FN-SEL-REV-MISSING(FN-SEL-IDX)
075700         MOVE FSRT-PROFIT          TO FN-SEL-PROFIT(FN-SEL-IDX)
075800         MOVE FSRT-PROFIT-MISSING TO
075900             FN-SEL-PROFIT-MISSING(FN-SEL-IDX)
076000         MOVE FSRT-OP-PROFIT       TO FN-SEL-OP-PROFIT(FN-SEL-IDX)
076100         MOVE FSRT-OP-MISSING TO
076200             FN-SEL-OP-MISSING(FN-SEL-IDX)
076300     END-IF.
076400     RETURN FN-SORT-FILE
076500         AT END
076600             SET WS-SORT-AT-EOF TO TRUE
076700     END-RETURN.
076800 AA031-EXIT.
076900     EXIT.
077000*
077100* BUSINESS RULE 4A - A PERIOD IS ANNUAL WHEN ITS REPORT-DATE MONTH
077200* IS 12, HALF-YEARLY WHEN IT IS 06. ANY OTHER MONTH DOES NOT
077300* APPEAR IN EITHER TABLE BUT STILL COUNTS TOWARDS FN-SEL-CNT.
077400*
077500 AA040-SPLIT-PERIODS SECTION.
077600 AA040-START.
077700*    RESET THE COUNTS AND FIRST-FOUND POINTERS BEFORE THE SCAN -
077800*    A RERUN OF THIS PARAGRAPH (THERE ISN'T ONE IN THIS PROGRAM,
077900*    BUT THE HABIT COSTS NOTHING) WOULD OTHERWISE DOUBLE-COUNT.
078000     MOVE ZERO TO FN-ANNUAL-CNT FN-HY-CNT.
078100     MOVE ZERO TO WS-FIRST-ANNUAL-IDX WS-FIRST-HY-IDX.
078200     SET FN-SEL-IDX TO 1.
078300     PERFORM AA041-CLASSIFY-ENTRY THRU AA041-EXIT
078400         VARYING FN-SEL-IDX FROM 1 BY 1
078500         UNTIL FN-SEL-IDX > FN-SEL-CNT.
078600 AA040-EXIT.
078700     EXIT.
078800*
078900* CLASSIFIES ONE TABLE ENTRY AS ANNUAL, HALF-YEAR OR NEITHER, PER
079000* BUSINESS RULE 4A, AND REMEMBERS THE FIRST (I.E. NEWEST, SINCE
079100* THE TABLE IS NEWEST-FIRST) INDEX FOUND IN EACH SUB-SET FOR
079200* AA054'S SUMMARY BLOCK.
079300*
079400 AA041-CLASSIFY-ENTRY SECTION.
079500 AA041-START.
079600     MOVE "N" TO FN-SEL-IN-ANNUAL(FN-SEL-IDX)
079700                  FN-SEL-IN-HY(FN-SEL-IDX).
079800     IF FN-SEL-PERIOD-MONTH(FN-SEL-IDX)(5:2) = "12"
079900         MOVE "Y" TO FN-SEL-IN-ANNUAL(FN-SEL-IDX)
080000         ADD 1 TO FN-ANNUAL-CNT
080100         IF WS-FIRST-ANNUAL-IDX = ZERO
080200             MOVE FN-SEL-IDX TO WS-FIRST-ANNUAL-IDX
080300         END-IF
080400     ELSE
080500         IF FN-SEL-PERIOD-MONTH(FN-SEL-IDX)(5:2) = "06"
080600             MOVE "Y" TO FN-SEL-IN-HY(FN-SEL-IDX)
080700             ADD 1 TO FN-HY-CNT
080800             IF WS-FIRST-HY-IDX = ZERO
080900                 MOVE FN-SEL-IDX TO WS-FIRST-HY-IDX
081000             END-IF
081100         END-IF
081200     END-IF.
081300 AA041-EXIT.
081400     EXIT.
081500*
081600* BUSINESS RULE 4 - YEAR-ON-YEAR GROWTH FOR EACH METRIC IS THE
081700* PERCENT CHANGE AGAINST THE PREVIOUS PERIOD FOUND IN THE SAME
081800* TABLE (ANNUAL AGAINST ANNUAL, HALF-YEAR AGAINST HALF-YEAR). THE
081900* FIRST PERIOD FOUND IN EACH TABLE HAS NO PRIOR PERIOD AND SHOWS
082000* N/A, AS DOES ANY PERIOD WHOSE PRIOR-YEAR FIGURE IS BLANK OR
082100* ZERO.
082200*
082300 AA045-COMPUTE-GROWTH SECTION.
082400 AA045-START.
082500     MOVE ZERO TO WS-LAST-ANNUAL-IDX WS-LAST-HY-IDX.
082600     PERFORM AA046-GROWTH-FOR-ENTRY THRU AA046-EXIT
082700         VARYING FN-SEL-IDX FROM FN-SEL-CNT BY -1
082800         UNTIL FN-SEL-IDX < 1.
082900 AA045-EXIT.
083000     EXIT.
083100*
083200* WALKS THE TABLE OLDEST TO NEWEST (SEE THE VARYING ... BY -1 IN
083300* AA045) SO THAT WHEN WE REACH ENTRY N THE PRIOR ANNUAL/HALF-YEAR
083400* ENTRY HAS ALREADY BEEN SEEN AND ITS INDEX IS SITTING IN
083500* WS-LAST-ANNUAL-IDX/WS-LAST-HY-IDX. AN ENTRY CAN BE ANNUAL,
083600* HALF-YEAR, BOTH TESTS APPLY INDEPENDENTLY, OR NEITHER.
083700*
083800 AA046-GROWTH-FOR-ENTRY SECTION.
083900 AA046-START.
084000     IF FN-SEL-IS-ANNUAL(FN-SEL-IDX)
084100         IF WS-LAST-ANNUAL-IDX > ZERO
084200             MOVE WS-LAST-ANNUAL-IDX TO WS-PRIOR-IDX
084300             PERFORM ZZ086-GROWTH-REVENUE  THRU ZZ086-EXIT
084400             PERFORM ZZ087-GROWTH-PROFIT   THRU ZZ087-EXIT
084500             PERFORM ZZ088-GROWTH-OP       THRU ZZ088-EXIT
084600         ELSE
084700             MOVE "Y" TO FN-SEL-REV-GROWTH-NA(FN-SEL-IDX)
084800                          FN-SEL-PROFIT-GROWTH-NA(FN-SEL-IDX)
084900                          FN-SEL-OP-GROWTH-NA(FN-SEL-IDX)
085000         END-IF
085100         MOVE FN-SEL-IDX TO WS-LAST-ANNUAL-IDX
085200     END-IF.
085300     IF FN-SEL-IS-HY(FN-SEL-IDX)
085400         IF WS-LAST-HY-IDX > ZERO
085500             MOVE WS-LAST-HY-IDX TO WS-PRIOR-IDX
085600             PERFORM ZZ086-GROWTH-REVENUE  THRU ZZ086-EXIT
085700             PERFORM ZZ087-GROWTH-PROFIT   THRU ZZ087-EXIT
085800             PERFORM ZZ088-GROWTH-OP       THRU ZZ088-EXIT
085900         ELSE
086000             MOVE "Y" TO FN-SEL-REV-GROWTH-NA(FN-SEL-IDX)
086100                          FN-SEL-PROFIT-GROWTH-NA(FN-SEL-IDX)
086200                          FN-SEL-OP-GROWTH-NA(FN-SEL-IDX)
086300         END-IF
086400         MOVE FN-SEL-IDX TO WS-LAST-HY-IDX
086500     END-IF.
086600 AA046-EXIT.
086700     EXIT.
086800*
086900* REVENUE LEG OF BUSINESS RULE 4. WS-PRIOR-IDX IS SET BY THE
087000* CALLER (AA046) BEFORE EACH OF THE THREE ZZ08x ROUTINES IS
087100* PERFORMED - N/A IF EITHER FIGURE IS MISSING OR THE PRIOR-PERIOD
087200* FIGURE IS ZERO, TO AVOID A DIVIDE-BY-ZERO.
087300*
087400 ZZ086-GROWTH-REVENUE SECTION.
087500 ZZ086-START.
087600     MOVE "N" TO FN-SEL-REV-GROWTH-NA(FN-SEL-IDX).
087700     IF FN-SEL-REV-IS-MISSING(FN-SEL-IDX)
087800         OR FN-SEL-REV-IS-MISSING(WS-PRIOR-IDX)
087900         OR FN-SEL-REVENUE(WS-PRIOR-IDX) = ZERO
088000         MOVE "Y" TO FN-SEL-REV-GROWTH-NA(FN-SEL-IDX)
088100         GO TO ZZ086-EXIT
088200     END-IF.
088300     MOVE FN-SEL-REVENUE(FN-SEL-IDX)       TO FN-GRW-NUMERATOR
088400     SUBTRACT FN-SEL-REVENUE(WS-PRIOR-IDX) FROM FN-GRW-NUMERATOR.
088500     MOVE FN-SEL-REVENUE(WS-PRIOR-IDX)     TO FN-GRW-DENOMINATOR.
088600     IF FN-GRW-DENOMINATOR < ZERO
088700         COMPUTE FN-GRW-DENOMINATOR = ZERO - FN-GRW-DENOMINATOR
088800     END-IF.
088900     COMPUTE FN-SEL-REV-GROWTH(FN-SEL-IDX) ROUNDED =
089000             (FN-GRW-NUMERATOR / FN-GRW-DENOMINATOR) * 100.
089100 ZZ086-EXIT.
089200     EXIT.
089300*
089400* NET-PROFIT LEG OF BUSINESS RULE 4 - SAME SHAPE AS ZZ086 ABOVE,
089500* AGAINST FN-SEL-PROFIT INSTEAD OF FN-SEL-REVENUE.
089600*
089700 ZZ087-GROWTH-PROFIT SECTION.
089800 ZZ087-START.
089900     MOVE "N" TO FN-SEL-PROFIT-GROWTH-NA(FN-SEL-IDX).
090000     IF FN-SEL-PROFIT-IS-MISSING(FN-SEL-IDX)
090100         OR FN-SEL-PROFIT-IS-MISSING(WS-PRIOR-IDX)
090200         OR FN-SEL-PROFIT(WS-PRIOR-IDX) = ZERO
090300         MOVE "Y" TO FN-SEL-PROFIT-GROWTH-NA(FN-SEL-IDX)
090400         GO TO ZZ087-EXIT
090500     END-IF.
090600     MOVE FN-SEL-PROFIT(FN-SEL-IDX)        TO FN-GRW-NUMERATOR
090700     SUBTRACT FN-SEL-PROFIT(WS-PRIOR-IDX)  FROM FN-GRW-NUMERATOR.
090800     MOVE FN-SEL-PROFIT(WS-PRIOR-IDX)      TO FN-GRW-DENOMINATOR.
090900     IF FN-GRW-DENOMINATOR < ZERO
091000         COMPUTE FN-GRW-DENOMINATOR = ZERO - FN-GRW-DENOMINATOR
091100     END-IF.
091200     COMPUTE FN-SEL-PROFIT-GROWTH(FN-SEL-IDX) ROUNDED =
091300             (FN-GRW-NUMERATOR / FN-GRW-DENOMINATOR) * 100.
091400 ZZ087-EXIT.
091500     EXIT.
091600*
091700* OPERATING-PROFIT LEG OF BUSINESS RULE 4 - SAME SHAPE AS ZZ086
091800* AND ZZ087, AGAINST FN-SEL-OP-PROFIT.
091900*
092000 ZZ088-GROWTH-OP SECTION.
092100 ZZ088-START.
092200     MOVE "N" TO FN-SEL-OP-GROWTH-NA(FN-SEL-IDX).
092300     IF FN-SEL-OP-IS-MISSING(FN-SEL-IDX)
092400         OR FN-SEL-OP-IS-MISSING(WS-PRIOR-IDX)
092500         OR FN-SEL-OP-PROFIT(WS-PRIOR-IDX) = ZERO
092600         MOVE "Y" TO FN-SEL-OP-GROWTH-NA(FN-SEL-IDX)
092700         GO TO ZZ088-EXIT
092800     END-IF.
092900     MOVE FN-SEL-OP-PROFIT(FN-SEL-IDX)        TO FN-GRW-NUMERATOR
093000     SUBTRACT FN-SEL-OP-PROFIT(WS-PRIOR-IDX)
093100         FROM FN-GRW-NUMERATOR.
093200     MOVE FN-SEL-OP-PROFIT(WS-PRIOR-IDX) TO
093300         FN-GRW-DENOMINATOR.
093400     IF FN-GRW-DENOMINATOR < ZERO
093500         COMPUTE FN-GRW-DENOMINATOR = ZERO - FN-GRW-DENOMINATOR
093600     END-IF.
093700     COMPUTE FN-SEL-OP-GROWTH(FN-SEL-IDX) ROUNDED =
093800             (FN-GRW-NUMERATOR / FN-GRW-DENOMINATOR) * 100.
093900 ZZ088-EXIT.
094000     EXIT.
094100*
094200* BUSINESS RULE 5 - OVERALL GROWTH COMPARES THE OLDEST AND NEWEST
094300* PERIODS FOUND IN THE WHOLE TEN YEAR WINDOW, WHICHEVER TABLE THEY
094400* FELL IN. FN-SEL-ENTRY(1) IS THE NEWEST, FN-SEL-ENTRY(FN-SEL-CNT)
094500* THE OLDEST, BECAUSE THE SORT ABOVE RAN DESCENDING.
094600*
094700 AA070-OVERALL-GROWTH SECTION.
094800 AA070-START.
094900     MOVE "N" TO FN-OVERALL-REV-OK FN-OVERALL-PROFIT-OK.
095000     IF FN-SEL-CNT < 2
095100*        A SINGLE PERIOD HAS NOTHING TO COMPARE AGAINST - LEAVE
095200*        BOTH OK SWITCHES OFF SO NEITHER ANALYSIS LINE PRINTS.
095300         GO TO AA070-EXIT
095400     END-IF.
095500*    REVENUE LEG - ENTRY(1) IS NEWEST, ENTRY(FN-SEL-CNT) OLDEST.
095600     IF NOT FN-SEL-REV-IS-MISSING(FN-SEL-CNT)
095700         AND NOT FN-SEL-REV-IS-MISSING(1)
095800         AND FN-SEL-REVENUE(FN-SEL-CNT) NOT = ZERO
095900         MOVE FN-SEL-REVENUE(1)            TO FN-GRW-NUMERATOR
096000         SUBTRACT FN-SEL-REVENUE(FN-SEL-CNT) FROM FN-GRW-NUMERATOR
096100         MOVE FN-SEL-REVENUE(FN-SEL-CNT)   TO FN-GRW-DENOMINATOR
096200         IF FN-GRW-DENOMINATOR < ZERO
096300             COMPUTE FN-GRW-DENOMINATOR =
096400                 ZERO - FN-GRW-DENOMINATOR
096500         END-IF
096600         COMPUTE FN-OVERALL-REV-GROWTH ROUNDED =
096700                 (FN-GRW-NUMERATOR / FN-GRW-DENOMINATOR) * 100
096800         MOVE "Y" TO FN-OVERALL-REV-OK
096900     END-IF.
097000*    NET-PROFIT LEG - SAME SHAPE AS THE REVENUE LEG ABOVE.
097100     IF NOT FN-SEL-PROFIT-IS-MISSING(FN-SEL-CNT)
097200         AND NOT FN-SEL-PROFIT-IS-MISSING(1)
097300         AND FN-SEL-PROFIT(FN-SEL-CNT) NOT = ZERO
097400         MOVE FN-SEL-PROFIT(1)                TO FN-GRW-NUMERATOR
097500         SUBTRACT FN-SEL-PROFIT(FN-SEL-CNT)
097600             FROM FN-GRW-NUMERATOR
097700         MOVE FN-SEL-PROFIT(FN-SEL-CNT) TO
097800             FN-GRW-DENOMINATOR
097900         IF FN-GRW-DENOMINATOR < ZERO
098000             COMPUTE FN-GRW-DENOMINATOR =
098100                 ZERO - FN-GRW-DENOMINATOR
098200         END-IF
098300         COMPUTE FN-OVERALL-PROFIT-GROWTH ROUNDED =
098400                 (FN-GRW-NUMERATOR / FN-GRW-DENOMINATOR) * 100
098500         MOVE "Y" TO FN-OVERALL-PROFIT-OK
098600     END-IF.
098700 AA070-EXIT.
098800     EXIT.
098900*
099000* BUSINESS RULE 1 - THE DISPLAY SYMBOL IS THE STOCK CODE PREFIXED
099100* SH OR SZ BY ITS LEADING DIGIT - SHANGHAI CODES START 6, GIVING
099200* SH; SHENZHEN CODES START 0 OR 3, GIVING SZ.  THE EXCHANGE DESK
099300* CONFIRMED SH IS ALSO THE CORRECT DEFAULT FOR ANY OTHER LEADING
099400* DIGIT (NEW BOARD PREFIXES ETC), SO THE TEST BELOW IS WRITTEN
099500* SH-FIRST WITH THE 0/3 CASES CARVED OUT, NOT THE OTHER WAY ROUND.
099600*
099700 AA060-DERIVE-SYMBOL SECTION.
099800 AA060-START.
099900     MOVE CTL-STOCK-CODE(1:1) TO WS-CODE-FIRST-CHAR.
100000     IF WS-CODE-FIRST-CHAR = "0" OR WS-CODE-FIRST-CHAR = "3"
100100         MOVE "SZ" TO SYM-PREFIX
100200     ELSE
100300*        COVERS LEADING 6 (SHANGHAI PROPER) AND EVERY OTHER
100400*        LEADING DIGIT, DEFAULTED TO SH PER THE EXCHANGE DESK.
100500         MOVE "SH" TO SYM-PREFIX
100600     END-IF.
100700     MOVE CTL-STOCK-CODE TO SYM-CODE.
100800     STRING SYM-PREFIX SYM-CODE DELIMITED BY SIZE
100900         INTO WS-PRT-SYMBOL.
101000 AA060-EXIT.
101100     EXIT.
101200*
101300* OPENS THE PRINT FILE AND DRIVES THE FOUR REPORT BLOCKS IN
101400* ORDER - ANNUAL TABLE, HALF-YEAR TABLE, SUMMARY, BASIC ANALYSIS.
101500* INITIATE/TERMINATE BRACKET THE WHOLE REPORT SINCE CONTROL FINAL
101600* MEANS THE REPORT WRITER ITSELF NEVER TRIGGERS A BREAK.
101700*
101800 AA080-PRINT-REPORT SECTION.
101900 AA080-START.
102000     OPEN OUTPUT FN-PRINT-FILE.
102100     IF FN-PRINT-STATUS NOT = "00"
102200         SET WS-ERR-IDX TO 5
102300         PERFORM ZZ040-WRITE-MESSAGE THRU ZZ040-EXIT
102400         GO TO AA080-EXIT
102500     END-IF.
102600     INITIATE FN-ANALYSIS-REPORT.
102700     PERFORM AA050-PRINT-ANNUAL-TABLE    THRU AA050-EXIT.
102800     PERFORM AA052-PRINT-HALF-YEAR-TABLE THRU AA052-EXIT.
102900     PERFORM AA054-PRINT-SUMMARY         THRU AA054-EXIT.
103000     PERFORM AA056-PRINT-ANALYSIS        THRU AA056-EXIT.
103100     TERMINATE FN-ANALYSIS-REPORT.
103200     CLOSE FN-PRINT-FILE.
103300 AA080-EXIT.
103400     EXIT.
103500*
103600* REPORT 2 - ANNUAL TABLE. THE HEADING GROUP FOR THIS TABLE IS
103700* THE CONTROL HEADING FINAL ABOVE, SO IT GENERATES AUTOMATICALLY
103800* ON THE FIRST GENERATE OF THE RUN AND NEEDS NO EXPLICIT CALL
103900* HERE - UNLIKE THE HALF-YEAR TABLE AT AA052 WHICH HAS ITS OWN
104000* DETAIL-TYPE HEADING AND MUST BE GENERATED BY HAND.
104100*
104200 AA050-PRINT-ANNUAL-TABLE SECTION.
104300 AA050-START.
104400     IF FN-ANNUAL-CNT = ZERO
104500         GENERATE FN-ANNUAL-NO-DATA
104600     ELSE
104700         PERFORM AA051-PRINT-ANNUAL-ENTRY THRU AA051-EXIT
104800             VARYING FN-SEL-IDX FROM 1 BY 1
104900             UNTIL FN-SEL-IDX > FN-SEL-CNT
105000     END-IF.
105100 AA050-EXIT.
105200     EXIT.
105300*
105400* PRINTS ONE ROW OF THE ANNUAL TABLE - SKIPPED WHEN THE ENTRY
105500* WAS NOT CLASSIFIED ANNUAL AT AA041.
105600*
105700 AA051-PRINT-ANNUAL-ENTRY SECTION.
105800 AA051-START.
105900     IF FN-SEL-IS-ANNUAL(FN-SEL-IDX)
106000         PERFORM ZZ089-BUILD-PRINT-FIELDS THRU ZZ089-EXIT
106100         GENERATE FN-ANNUAL-LINE
106200     END-IF.
106300 AA051-EXIT.
106400     EXIT.
106500*
106600* REPORT 2 CONTINUED - HALF-YEAR TABLE. UNLIKE THE ANNUAL TABLE
106700* THIS ONE'S HEADING IS AN ORDINARY DETAIL TYPE, NOT A CONTROL
106800* HEADING, SO IT MUST BE GENERATED EXPLICITLY HERE EVERY RUN.
106900*
107000 AA052-PRINT-HALF-YEAR-TABLE SECTION.
107100 AA052-START.
107200     GENERATE FN-HY-HEADING.
107300     IF FN-HY-CNT = ZERO
107400         GENERATE FN-HY-NO-DATA
107500     ELSE
107600         PERFORM AA053-PRINT-HY-ENTRY THRU AA053-EXIT
107700             VARYING FN-SEL-IDX FROM 1 BY 1
107800             UNTIL FN-SEL-IDX > FN-SEL-CNT
107900     END-IF.
108000 AA052-EXIT.
108100     EXIT.
108200*
108300* PRINTS ONE ROW OF THE HALF-YEAR TABLE - MIRROR OF AA051.
108400*
108500 AA053-PRINT-HY-ENTRY SECTION.
108600 AA053-START.
108700     IF FN-SEL-IS-HY(FN-SEL-IDX)
108800         PERFORM ZZ089-BUILD-PRINT-FIELDS THRU ZZ089-EXIT
108900         GENERATE FN-HY-LINE
109000     END-IF.
109100 AA053-EXIT.
109200     EXIT.
109300*
109400* PRINTS THE LATEST-ANNUAL AND LATEST-HALF-YEAR ROWS OF THE DATA
109500* SUMMARY BLOCK. THE TABLE IS SORTED NEWEST-FIRST, SO THE FIRST
109600* ENTRY CLASSIFIED INTO EACH SUB-SET DURING AA040 IS ITS NEWEST -
109700* WS-FIRST-ANNUAL-IDX/WS-FIRST-HY-IDX WERE CAPTURED THERE.
109800*
109900 AA054-PRINT-SUMMARY SECTION.
110000 AA054-START.
110100     GENERATE FN-SUMMARY-HEADING.
110200     IF FN-ANNUAL-CNT NOT = ZERO
110300         MOVE WS-FIRST-ANNUAL-IDX TO FN-SEL-IDX
110400         PERFORM ZZ089-BUILD-PRINT-FIELDS THRU ZZ089-EXIT
110500         MOVE FN-ANNUAL-CNT TO WS-FMT-COVERAGE-CNT
110600         INSPECT WS-FMT-COVERAGE-CNT TALLYING FN-GRW-LEAD-SPACES
110700             FOR LEADING SPACES
110800         ADD 1 TO FN-GRW-LEAD-SPACES
110900         MOVE SPACES TO WS-PRT-COVERAGE
111000         STRING WS-FMT-COVERAGE-CNT(FN-GRW-LEAD-SPACES:)
111100                 DELIMITED BY SIZE
111200             " 年" DELIMITED BY SIZE
111300             INTO WS-PRT-COVERAGE
111400         GENERATE FN-SUMMARY-ANNUAL-LINE
111500     END-IF.
111600     IF FN-HY-CNT NOT = ZERO
111700         MOVE WS-FIRST-HY-IDX TO FN-SEL-IDX
111800         PERFORM ZZ089-BUILD-PRINT-FIELDS THRU ZZ089-EXIT
111900         MOVE FN-HY-CNT TO WS-FMT-COVERAGE-CNT
112000         INSPECT WS-FMT-COVERAGE-CNT TALLYING FN-GRW-LEAD-SPACES
112100             FOR LEADING SPACES
112200         ADD 1 TO FN-GRW-LEAD-SPACES
112300         MOVE SPACES TO WS-PRT-COVERAGE
112400         STRING WS-FMT-COVERAGE-CNT(FN-GRW-LEAD-SPACES:)
112500                 DELIMITED BY SIZE
112600             " 期" DELIMITED BY SIZE
112700             INTO WS-PRT-COVERAGE
112800         GENERATE FN-SUMMARY-HY-LINE
112900     END-IF.
113000 AA054-EXIT.
113100     EXIT.
113200*
113300* REPORT 4 - BASIC ANALYSIS BLOCK. EACH LINE IS PRESENT WHEN ITS
113400* OWN FN-OVERALL-xxx-OK SWITCH IS ON (SET AT AA070) - A STOCK
113500* WITH ONLY ONE USABLE PERIOD IN THE WINDOW PRINTS NEITHER LINE,
113600* AND THE ANALYSIS HEADING STILL GENERATES ON ITS OWN.
113700*
113800 AA056-PRINT-ANALYSIS SECTION.
113900 AA056-START.
114000     GENERATE FN-ANALYSIS-HEADING.
114100     IF FN-OVERALL-REV-IS-OK
114200         MOVE FN-OVERALL-REV-GROWTH TO WS-FMT-VALUE-2DP
114300         PERFORM ZZ091-FORMAT-OVERALL THRU ZZ091-EXIT
114400         MOVE WS-FMT-RESULT-12 TO WS-PRT-OVERALL-REV
114500         GENERATE FN-ANALYSIS-REV-LINE
114600     END-IF.
114700     IF FN-OVERALL-PROFIT-IS-OK
114800         MOVE FN-OVERALL-PROFIT-GROWTH TO WS-FMT-VALUE-2DP
114900         PERFORM ZZ091-FORMAT-OVERALL THRU ZZ091-EXIT
115000         MOVE WS-FMT-RESULT-12 TO WS-PRT-OVERALL-PROFIT
115100         GENERATE FN-ANALYSIS-PROFIT-LINE
115200     END-IF.
115300 AA056-EXIT.
115400     EXIT.
115500*
115600* BUILDS THE DISPLAY FIELDS FOR ONE TABLE ROW FROM FN-SEL-ENTRY -
115700* SHARED BY BOTH THE ANNUAL AND HALF-YEAR PRINT PARAGRAPHS.
115800*
115900 ZZ089-BUILD-PRINT-FIELDS SECTION.
116000 ZZ089-START.
116100     MOVE FN-SEL-REPORT-DATE(FN-SEL-IDX)      TO WS-PRT-DATE.
116200*    REVENUE, THEN PROFIT, THEN OPERATING PROFIT - EACH FIGURE
116300*    GOES THROUGH ZZ085 SEPARATELY SO A MISSING FIGURE ON ONE
116400*    METRIC DOES NOT AFFECT THE OTHER TWO.
116500     MOVE FN-SEL-REVENUE(FN-SEL-IDX)          TO WS-FMT-VALUE-AMT.
116600     MOVE FN-SEL-REV-MISSING(FN-SEL-IDX)      TO WS-FMT-AMT-NA-SW.
116700     PERFORM ZZ085-SCALE-AMOUNT THRU ZZ085-EXIT.
116800     MOVE WS-FMT-RESULT-12 TO WS-PRT-REVENUE.
116900     MOVE FN-SEL-PROFIT(FN-SEL-IDX)           TO WS-FMT-VALUE-AMT.
117000     MOVE FN-SEL-PROFIT-MISSING(FN-SEL-IDX)   TO WS-FMT-AMT-NA-SW.
117100     PERFORM ZZ085-SCALE-AMOUNT THRU ZZ085-EXIT.
117200     MOVE WS-FMT-RESULT-12 TO WS-PRT-PROFIT.
117300     MOVE FN-SEL-OP-PROFIT(FN-SEL-IDX)        TO WS-FMT-VALUE-AMT.
117400     MOVE FN-SEL-OP-MISSING(FN-SEL-IDX)       TO WS-FMT-AMT-NA-SW.
117500     PERFORM ZZ085-SCALE-AMOUNT THRU ZZ085-EXIT.
117600     MOVE WS-FMT-RESULT-12 TO WS-PRT-OP-PROFIT.
117700*    SAME PATTERN FOR THE THREE GROWTH PERCENTAGES, THROUGH ZZ090.
117800     MOVE FN-SEL-REV-GROWTH(FN-SEL-IDX)       TO WS-FMT-VALUE-1DP.
117900     MOVE FN-SEL-REV-GROWTH-NA(FN-SEL-IDX)    TO WS-FMT-NA-SW.
118000     PERFORM ZZ090-FORMAT-GROWTH THRU ZZ090-EXIT.
118100     MOVE WS-FMT-RESULT-8 TO WS-PRT-REV-GROWTH.
118200     MOVE FN-SEL-PROFIT-GROWTH(FN-SEL-IDX)    TO WS-FMT-VALUE-1DP.
118300     MOVE FN-SEL-PROFIT-GROWTH-NA(FN-SEL-IDX) TO WS-FMT-NA-SW.
118400     PERFORM ZZ090-FORMAT-GROWTH THRU ZZ090-EXIT.
118500     MOVE WS-FMT-RESULT-8 TO WS-PRT-PROFIT-GROWTH.
118600     MOVE FN-SEL-OP-GROWTH(FN-SEL-IDX)        TO WS-FMT-VALUE-1DP.
118700     MOVE FN-SEL-OP-GROWTH-NA(FN-SEL-IDX)     TO WS-FMT-NA-SW.
118800     PERFORM ZZ090-FORMAT-GROWTH THRU ZZ090-EXIT.
118900     MOVE WS-FMT-RESULT-8 TO WS-PRT-OP-GROWTH.
119000 ZZ089-EXIT.
119100     EXIT.
119200*
119300* BUSINESS RULE 6/7 - AMOUNTS OF ONE HUNDRED MILLION OR MORE SHOW
119400* IN YI (亿), TEN THOUSAND OR MORE (BUT UNDER ONE HUNDRED
119500* MILLION)
119600* SHOW IN WAN (万), BOTH ROUNDED HALF-UP TO ONE DECIMAL. SMALLER
119700* AMOUNTS PRINT PLAIN TO TWO DECIMALS. A MISSING OR ZERO FIGURE
119800* PRINTS AS A BARE "0".
119900*
120000 ZZ085-SCALE-AMOUNT SECTION.
120100 ZZ085-START.
120200     IF WS-FMT-AMT-IS-NA OR WS-FMT-VALUE-AMT = ZERO
120300         MOVE "0" TO WS-FMT-RESULT-12
120400         GO TO ZZ085-EXIT
120500     END-IF.
120600     IF WS-FMT-VALUE-AMT < ZERO
120700         MOVE "-" TO FN-AMT-SIGN
120800         COMPUTE FN-AMT-ABS = ZERO - WS-FMT-VALUE-AMT
120900     ELSE
121000         MOVE SPACE TO FN-AMT-SIGN
121100         MOVE WS-FMT-VALUE-AMT TO FN-AMT-ABS
121200     END-IF.
121300     MOVE SPACES TO FN-AMT-TRIMMED.
121400*    100 MILLION OR MORE PRINTS IN YI (亿) - BUSINESS RULE 6.
121500     IF FN-AMT-ABS NOT LESS THAN 100000000
121600         COMPUTE FN-AMT-SCALED ROUNDED = FN-AMT-ABS / 100000000
121700         MOVE FN-AMT-SCALED TO FN-AMT-EDIT-1DP-U
121800         INSPECT FN-AMT-EDIT-1DP-U TALLYING FN-AMT-LEAD-SPACES
121900             FOR LEADING SPACES
122000         ADD 1 TO FN-AMT-LEAD-SPACES
122100         IF FN-AMT-SIGN = "-"
122200             STRING "-" DELIMITED BY SIZE
122300                 FN-AMT-EDIT-1DP-U(FN-AMT-LEAD-SPACES:)
122400                     DELIMITED BY SIZE
122500                 "亿" DELIMITED BY SIZE
122600                 INTO FN-AMT-TRIMMED
122700         ELSE
122800             STRING FN-AMT-EDIT-1DP-U(FN-AMT-LEAD-SPACES:)
122900                     DELIMITED BY SIZE
123000                 "亿" DELIMITED BY SIZE
123100                 INTO FN-AMT-TRIMMED
123200         END-IF
123300     ELSE
123400*        10 THOUSAND UP TO 100 MILLION PRINTS IN WAN (万) -
123500*        BUSINESS RULE 7. BELOW 10 THOUSAND FALLS TO THE PLAIN
123600*        TWO-DECIMAL LEG IN THE INNERMOST ELSE BELOW.
123700         IF FN-AMT-ABS NOT LESS THAN 10000
123800             COMPUTE FN-AMT-SCALED ROUNDED = FN-AMT-ABS / 10000
123900             MOVE FN-AMT-SCALED TO FN-AMT-EDIT-1DP-U
124000             INSPECT FN-AMT-EDIT-1DP-U TALLYING FN-AMT-LEAD-SPACES
124100                 FOR LEADING SPACES
124200             ADD 1 TO FN-AMT-LEAD-SPACES
124300             IF FN-AMT-SIGN = "-"
124400                 STRING "-" DELIMITED BY SIZE
124500                     FN-AMT-EDIT-1DP-U(FN-AMT-LEAD-SPACES:)
124600                         DELIMITED BY SIZE
124700                     "万" DELIMITED BY SIZE
124800                     INTO FN-AMT-TRIMMED
124900             ELSE
125000                 STRING FN-AMT-EDIT-1DP-U(FN-AMT-LEAD-SPACES:)
125100                         DELIMITED BY SIZE
125200                     "万" DELIMITED BY SIZE
125300                     INTO FN-AMT-TRIMMED
125400             END-IF
125500         ELSE
125600             MOVE FN-AMT-ABS TO FN-AMT-EDIT-2DP-U
125700             INSPECT FN-AMT-EDIT-2DP-U TALLYING FN-AMT-LEAD-SPACES
125800                 FOR LEADING SPACES
125900             ADD 1 TO FN-AMT-LEAD-SPACES
126000             IF FN-AMT-SIGN = "-"
126100                 STRING "-" DELIMITED BY SIZE
126200                     FN-AMT-EDIT-2DP-U(FN-AMT-LEAD-SPACES:)
126300                         DELIMITED BY SIZE
126400                     INTO FN-AMT-TRIMMED
126500             ELSE
126600                 MOVE FN-AMT-EDIT-2DP-U(FN-AMT-LEAD-SPACES:)
126700                     TO FN-AMT-TRIMMED
126800             END-IF
126900         END-IF
127000     END-IF.
127100     MOVE FN-AMT-TRIMMED TO WS-FMT-RESULT-12.
127200 ZZ085-EXIT.
127300     EXIT.
127400*
127500* FORMATS A ONE-DECIMAL GROWTH PERCENTAGE WITH AN EXPLICIT SIGN,
127600* OR "N/A" WHEN THE CALLER HAS FLAGGED THE FIGURE AS NOT
127700* AVAILABLE.
127800*
127900 ZZ090-FORMAT-GROWTH SECTION.
128000 ZZ090-START.
128100     IF WS-FMT-IS-NA
128200*        NA-SWITCH WAS SET BY ZZ086/ZZ087/ZZ088 OR BY AA046'S
128300*        FIRST-PERIOD-IN-TABLE BRANCH - EITHER WAY THERE IS NO
128400*        FIGURE TO FORMAT.
128500         MOVE "N/A" TO WS-FMT-RESULT-8
128600         GO TO ZZ090-EXIT
128700     END-IF.
128800     IF WS-FMT-VALUE-1DP < ZERO
128900         MOVE "-" TO FN-GRW-SIGN
129000         COMPUTE FN-GRW-ABS = ZERO - WS-FMT-VALUE-1DP
129100     ELSE
129200         MOVE "+" TO FN-GRW-SIGN
129300         MOVE WS-FMT-VALUE-1DP TO FN-GRW-ABS
129400     END-IF.
129500     MOVE FN-GRW-ABS TO FN-GRW-EDIT-1DP-U.
129600     INSPECT FN-GRW-EDIT-1DP-U TALLYING FN-GRW-LEAD-SPACES
129700         FOR LEADING SPACES.
129800     ADD 1 TO FN-GRW-LEAD-SPACES.
129900     MOVE SPACES TO FN-GRW-TRIMMED.
130000     STRING FN-GRW-SIGN DELIMITED BY SIZE
130100         FN-GRW-EDIT-1DP-U(FN-GRW-LEAD-SPACES:) DELIMITED BY SIZE
130200         "%" DELIMITED BY SIZE
130300         INTO FN-GRW-TRIMMED.
130400     MOVE FN-GRW-TRIMMED TO WS-FMT-RESULT-8.
130500 ZZ090-EXIT.
130600     EXIT.
130700*
130800* SAME AS ZZ090 BUT TO TWO DECIMALS, FOR THE OVERALL FIRST-TO-LAST
130900* GROWTH FIGURE PRINTED ON THE BASIC ANALYSIS LINE. THE CALLER
131000* SKIPS THIS ROUTINE ENTIRELY WHEN THE FIGURE IS NOT COMPUTABLE -
131100* THE ANALYSIS LINE ITSELF IS THEN LEFT OFF THE REPORT (PRESENT
131200* WHEN), NOT SHOWN AS N/A - SO NO NA-SWITCH TEST IS NEEDED HERE.
131300*
131400 ZZ091-FORMAT-OVERALL SECTION.
131500 ZZ091-START.
131600     IF WS-FMT-VALUE-2DP < ZERO
131700         MOVE "-" TO FN-GRW-SIGN
131800         COMPUTE FN-GRW-ABS = ZERO - WS-FMT-VALUE-2DP
131900     ELSE
132000         MOVE SPACE TO FN-GRW-SIGN
132100         MOVE WS-FMT-VALUE-2DP TO FN-GRW-ABS
132200     END-IF.
132300     MOVE FN-GRW-ABS TO FN-GRW-EDIT-2DP-U.
132400     INSPECT FN-GRW-EDIT-2DP-U TALLYING FN-GRW-LEAD-SPACES
132500         FOR LEADING SPACES.
132600     ADD 1 TO FN-GRW-LEAD-SPACES.
132700     MOVE SPACES TO FN-GRW-TRIMMED.
132800     STRING FN-GRW-SIGN DELIMITED BY SIZE
132900         FN-GRW-EDIT-2DP-U(FN-GRW-LEAD-SPACES:) DELIMITED BY SIZE
133000         "%" DELIMITED BY SIZE
133100         INTO FN-GRW-TRIMMED.
133200     MOVE FN-GRW-TRIMMED TO WS-FMT-RESULT-12.
133300 ZZ091-EXIT.
133400     EXIT.
133500*
133600* CONVERTS A YEAR/MONTH/DAY TO A JULIAN-STYLE SERIAL DAY NUMBER SO
133700* THE TEN YEAR WINDOW TEST CAN SUBTRACT/COMPARE ACROSS YEAR ENDS
133800* WITHOUT AN INTRINSIC DATE FUNCTION - GOOD FOR ANY YEAR THIS
133900* SYSTEM WILL EVER SEE.
134000*
134100 ZZ080-DATE-TO-JULIAN SECTION.
134200 ZZ080-START.
134300*    LEAP DAYS ACCUMULATED THROUGH THE END OF THE PRIOR YEAR -
134400*    STANDARD GREGORIAN RULE, DIVISIBLE BY 4 EXCEPT CENTURY YEARS
134500*    UNLESS ALSO DIVISIBLE BY 400.
134600     COMPUTE WS-JUL-PRIOR-YEAR = WS-JUL-IN-YEAR - 1.
134700     DIVIDE WS-JUL-PRIOR-YEAR BY 4
134800         GIVING WS-JUL-LEAP4 REMAINDER WS-JUL-REM.
134900     DIVIDE WS-JUL-PRIOR-YEAR BY 100
135000         GIVING WS-JUL-LEAP100 REMAINDER WS-JUL-REM.
135100     DIVIDE WS-JUL-PRIOR-YEAR BY 400
135200         GIVING WS-JUL-LEAP400 REMAINDER WS-JUL-REM.
135300     COMPUTE WS-JUL-LEAP-DAYS =
135400             WS-JUL-LEAP4 - WS-JUL-LEAP100 + WS-JUL-LEAP400.
135500*    IS THE CURRENT YEAR ITSELF A LEAP YEAR - NEEDED SEPARATELY
135600*    BELOW TO ADD FEBRUARY'S EXTRA DAY FOR DATES AFTER FEBRUARY.
135700     MOVE "N" TO WS-JUL-CUR-LEAP-SW.
135800     DIVIDE WS-JUL-IN-YEAR BY 4
135900         GIVING WS-JUL-LEAP4 REMAINDER WS-JUL-REM.
136000     IF WS-JUL-REM = ZERO
136100         DIVIDE WS-JUL-IN-YEAR BY 100
136200             GIVING WS-JUL-LEAP100 REMAINDER WS-JUL-REM
136300         IF WS-JUL-REM NOT = ZERO
136400             MOVE "Y" TO WS-JUL-CUR-LEAP-SW
136500         ELSE
136600             DIVIDE WS-JUL-IN-YEAR BY 400
136700                 GIVING WS-JUL-LEAP400 REMAINDER WS-JUL-REM
136800             IF WS-JUL-REM = ZERO
136900                 MOVE "Y" TO WS-JUL-CUR-LEAP-SW
137000             END-IF
137100         END-IF
137200     END-IF.
137300     COMPUTE WS-JUL-OUT =
137400         (WS-JUL-IN-YEAR * 365) + WS-JUL-LEAP-DAYS
137500             + WS-DBM-ENTRY(WS-JUL-IN-MONTH) + WS-JUL-IN-DAY.
137600     IF WS-JUL-CUR-YEAR-IS-LEAP AND WS-JUL-IN-MONTH > 2
137700         ADD 1 TO WS-JUL-OUT
137800     END-IF.
137900 ZZ080-EXIT.
138000     EXIT.
138100*
138200* WRITES ONE OPERATOR MESSAGE FROM WS-ERROR-MESSAGE-TABLE, KEYED
138300* BY WHATEVER INDEX THE CALLER SET WS-ERR-IDX TO BEFORE THE
138400* PERFORM. SHARED BY EVERY FN00x ERROR PATH IN THE PROGRAM.
138500*
138600 ZZ040-WRITE-MESSAGE SECTION.
138700 ZZ040-START.
138800     MOVE WS-ERROR-NUMBER(WS-ERR-IDX) TO WS-MSG-NUMBER.
138900     MOVE WS-ERROR-TEXT(WS-ERR-IDX)   TO WS-MSG-TEXT.
139000     MOVE CTL-STOCK-CODE               TO WS-MSG-STOCK.
139100     DISPLAY WS-MESSAGE-LINE.
139200 ZZ040-EXIT.
139300     EXIT.
139400*
139500* BUSINESS RULE 8 - CONTROL TOTAL FOR A CLEAN RUN. PER CN
139600* FINANCIAL REPORTING UNIT, THE JOB LOG CARRIES THE RECORD
139700* COUNT IN ENGLISH SO THE OVERNIGHT OPERATOR CAN READ IT
139800* WITHOUT CALLING THE DESK - SAME REASONING AS ZZ040 ABOVE.
139900*
140000 ZZ042-WRITE-CONTROL-TOTAL SECTION.
140100 ZZ042-START.
140200     MOVE CTL-STOCK-CODE       TO WS-CTL-MSG-STOCK.
140300     MOVE WS-RECORDS-SELECTED  TO WS-CTL-MSG-COUNT.
140400     DISPLAY WS-CONTROL-TOTAL-LINE.
140500 ZZ042-EXIT.
140600     EXIT.
140700*
