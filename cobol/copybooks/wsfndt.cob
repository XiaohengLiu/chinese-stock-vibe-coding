000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR FINANCIAL        *
000400*           MASTER FILE (FINDATA)         *
000500*     ONE RECORD PER STOCK PER PERIOD     *
000600*     NO KEY - READ SEQUENTIALLY AND      *
000700*     MATCHED AGAINST SEL-STOCK-CODE      *
000800*******************************************
000900*  FILE SIZE 59 BYTES (6+8+15X3) - FIXED BY THE FINDATA FEED
001000*  FORMAT, SO NO FILLER BYTE IS CARRIED IN THIS ONE 01 (SEE
001100*  WSFNWRK.COB FOR THE PADDED WORKING COPY USED IN THE TABLE).
001200*
001300* THESE FIELD DEFINITIONS MAY NEED CHANGING
001400*
001500* 04/01/26 VBC - CREATED.
001600* 19/01/26 VBC - MISSING-VALUE 88S MOVED ONTO THE ALPHA REDEFS -
001700*                CANNOT 88/VALUE SPACES A SIGNED NUMERIC ITEM.
001800* 02/02/26 VBC - WIDENED MONEY FIELDS TO S9(13)V99 PER EXCHANGE -
001900*                FIN-REVENUE ETC HOLD WHOLE-YUAN, NOT '000S.
002000*
002100 01  FN-FINDATA-RECORD.
002200     03  FIN-STOCK-CODE        PIC X(6).
002250* FIN-REPORT-DATE IS CCYYMMDD, THE PERIOD END DATE OF THE FILING.
002300     03  FIN-REPORT-DATE       PIC X(8).
002400     03  FIN-REPORT-DATE-9  REDEFINES
002500         FIN-REPORT-DATE      PIC 9(8).
002600     03  FIN-NET-REVENUE       PIC S9(13)V99.
002700     03  FIN-NET-REVENUE-N  REDEFINES
002800         FIN-NET-REVENUE      PIC X(15).
002900         88  FIN-REVENUE-MISSING  VALUE SPACES.
003000     03  FIN-NET-PROFIT        PIC S9(13)V99.
003100     03  FIN-NET-PROFIT-N  REDEFINES
003200         FIN-NET-PROFIT       PIC X(15).
003300         88  FIN-PROFIT-MISSING   VALUE SPACES.
003400     03  FIN-OP-PROFIT         PIC S9(13)V99.
003500     03  FIN-OP-PROFIT-N  REDEFINES
003600         FIN-OP-PROFIT        PIC X(15).
003700         88  FIN-OP-PROFIT-MISSING VALUE SPACES.
003800*
