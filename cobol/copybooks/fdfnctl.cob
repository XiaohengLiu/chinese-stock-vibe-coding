000100*
000200* 06/01/26 VBC - CREATED.
000300*
000400 FD  FN-CONTROL-FILE
000500     LABEL RECORDS ARE STANDARD
000600     RECORD CONTAINS 20 CHARACTERS.
000700 COPY "WSFNCTL.COB".
000800*
