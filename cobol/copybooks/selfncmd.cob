000100*
000200* 09/01/26 VBC - CREATED.
000300*
000400 SELECT FN-CMD-FILE       ASSIGN TO "CMDFILE"
000500                          ORGANIZATION IS LINE SEQUENTIAL
000600                          FILE STATUS  IS FN-CMD-STATUS.
000700*
