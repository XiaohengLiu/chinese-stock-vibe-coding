000100*
000200* 09/01/26 VBC - CREATED, PLAIN 132 COL PRINT FOR THE REGISTRY
000300*                LIST REPORT - NO REPORT WRITER, JUST WRITE - THIS
000400*                ONE IS THE SIMPLER OF THE TWO OUTPUTS.
000500*
000600 SELECT FN-LIST-FILE      ASSIGN TO "REPORT"
000700                          ORGANIZATION IS LINE SEQUENTIAL
000800                          FILE STATUS  IS FN-LIST-STATUS.
000900*
