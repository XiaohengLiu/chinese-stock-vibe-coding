000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR REGISTRY         *
000400*      COMMAND STREAM FILE (CMDFILE)      *
000500*     USES CMD-VERB TO SELECT THE         *
000600*     PROCESSING PARAGRAPH                *
000700*******************************************
000800*  FILE SIZE 51 BYTES.
000900*
001000* THESE FIELD DEFINITIONS MAY NEED CHANGING
001100*
001200* 09/01/26 VBC - CREATED, SHAPE TAKEN FROM THE OLD PAY-RECORD/
001300*                PAY-HEADER PATTERN - OPERANDS NOT SUPPLIED ON A
001400*                GIVEN COMMAND LINE ARE LEFT BLANK, NOT PADDED.
001500* 23/01/26 VBC - CMD-USER-ID DEFAULTS TO "default_user" IF BLANK -
001600*                SEE FN-STAR-REGISTRY-DEFAULTS IN FNSTARS.CBL.
001700*
001710* 03/02/26 VBC - ADDED 88-LEVELS TO CMD-VERB SO FNSTARS CAN
001720*                DISPATCH ON THE VERB WITHOUT A LITERAL COMPARE
001730*                REPEATED AT EVERY CALL SITE.
001740*
001750* 03/03/26 VBC - FN-118A - BANNER AND FDFNCMD.COB BOTH SAID 45
001760*                BYTES, BUT THE FIELDS BELOW ADD TO 51 - FIXED
001770*                THE BANNER AND THE FD TO MATCH THE FIELDS AS
001780*                BUILT RATHER THAN SHORT CMD-USER-ID, WHICH
001790*                BB100/CC030 NEED WHOLE FOR THE DUP-CHECK AND
001800*                DEFAULT-USER RULES.  ALSO DROPPED THE UNUSED
001810*                FN-CMD-HEADER GROUP BELOW - CMDFILE IS PLAIN
001820*                LINE SEQUENTIAL, NEVER KEYED, SO THE HEADER-
001830*                RECORD SHAPE LEFT OVER FROM THE PAY-HEADER
001840*                PATTERN WAS NEVER READ OR WRITTEN BY EITHER
001850*                PROGRAM.
001860*
001900* CMD-VERB CARRIES ONE OF ADD/REMOVE/LIST/COUNT/CLEAR/IS-STARRED.
002000 01  FN-CMD-RECORD.
002100     03  CMD-VERB              PIC X(11).
002200         88  CMD-IS-ADD             VALUE "ADD".
002300         88  CMD-IS-REMOVE          VALUE "REMOVE".
002400         88  CMD-IS-LIST            VALUE "LIST".
002500         88  CMD-IS-COUNT           VALUE "COUNT".
002600         88  CMD-IS-CLEAR           VALUE "CLEAR".
002700         88  CMD-IS-STARRED-VERB    VALUE "IS-STARRED".
002800     03  CMD-STOCK-CODE         PIC X(6).
002900     03  CMD-STOCK-NAME         PIC X(20).
003000     03  CMD-USER-ID            PIC X(12).
003100     03  FILLER                 PIC X(2).
003200*
