000100*
000200* 09/01/26 VBC - CREATED.
000300*
000400 FD  FN-LIST-FILE
000500     LABEL RECORDS ARE OMITTED
000600     RECORD CONTAINS 132 CHARACTERS.
000700*
000800 01  FN-LIST-RECORD.
000900     03  FN-LIST-BODY          PIC X(120).
001000     03  FILLER                PIC X(12).
001100*
