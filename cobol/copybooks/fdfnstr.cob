000100*
000200* 08/01/26 VBC - CREATED.
000300*
000400 FD  FN-STAR-FILE
000500     LABEL RECORDS ARE STANDARD
000600     RECORD CONTAINS 69 CHARACTERS.
000700 COPY "WSFNSTR.COB".
000800*
