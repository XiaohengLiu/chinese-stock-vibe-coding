000100*
000200* 04/01/26 VBC - CREATED, 132 COL LANDSCAPE PRINT - SAME SHAPE
000300*                AS THE OLD SELPRINT.COB USED BY PYRGSTR/VACPRINT.
000400*
000500 SELECT FN-PRINT-FILE     ASSIGN TO "REPORT"
000600                          ORGANIZATION IS LINE SEQUENTIAL
000700                          FILE STATUS  IS FN-PRINT-STATUS.
000800*
