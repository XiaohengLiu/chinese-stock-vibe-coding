000100*******************************************
000200*                                          *
000300*  RECORD DEFINITION FOR STARRED-STOCK    *
000400*      WATCH-LIST FILE (STARFILE)         *
000500*     USES (STR-STOCK-CODE, STR-USER-ID)  *
000600*     AS THE UNIQUE KEY - KEPT ADJACENT   *
000700*     SO STR-KEY CAN REDEFINE THE PAIR    *
000800*     AS ONE COMPOSITE INDEXED KEY        *
000900*******************************************
001000*  FILE SIZE 69 BYTES.
001100*
001200* THESE FIELD DEFINITIONS MAY NEED CHANGING
001300*
001400* 08/01/26 VBC - CREATED, SHAPE TAKEN FROM THE OLD CHK RECORD/
001500*                CHK-HDR-RECORD PATTERN - HEADER RECORD HERE
001600*                CARRIES JUST THE NEXT-STAR-ID COUNTER.
001700* 22/01/26 VBC - USER-ID WIDENED TO X(12), DEFAULT "default_user".
001800* 29/01/26 VBC - RE-SEQUENCED FIELDS SO CODE+USER SIT TOGETHER FOR
001900*                THE STR-KEY REDEFINE - WAS SCATTERED, INDEX BUILD
002000*                ON THE OLD LAYOUT WOULD HAVE NEEDED TWO KEYS.
002100*
002200 01  FN-STAR-RECORD.
002300     03  STR-ID                PIC 9(5)      COMP.
002400     03  STR-KEY-GROUP.
002500         05  STR-STOCK-CODE        PIC X(6).
002600         05  STR-USER-ID           PIC X(12).
002700     03  STR-KEY  REDEFINES
002800         STR-KEY-GROUP         PIC X(18).
002900     03  STR-STOCK-NAME        PIC X(20).
002950* STR-ADDED-AT HOLDS CCYYMMDDHHMMSS - THE MOMENT THE STOCK WAS
002960* ADDED TO THIS USER'S LIST.
003000     03  STR-ADDED-AT          PIC X(14).
003100     03  STR-ADDED-AT-9  REDEFINES
003200         STR-ADDED-AT          PIC 9(14).
003300     03  FILLER                PIC X(17).
003400*
003500* 61 + 8 HDR SPARE = ROUND TO 69 FOR THE HEADER RECORD BELOW
003600*
003700 01  FN-STAR-HDR-RECORD.
003800     03  STR-HDR-KEY           PIC X(18)     VALUE LOW-VALUES.
003900     03  STR-HDR-NEXT-ID       PIC 9(5)      COMP.
004000     03  STR-HDR-REC-CNT       PIC 9(5)      COMP.
004100     03  FILLER                PIC X(47).
004200*
