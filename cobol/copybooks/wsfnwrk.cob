000100*******************************************
000200*                                          *
000300*  WORKING STORAGE FOR THE FINANCIAL      *
000400*    ANALYSER SELECTION TABLE AND         *
000500*    REPORT WORKING FIELDS                *
000600*                                          *
000700*     TABLE SHAPE BORROWED FROM THE OLD   *
000800*     COMPANY-HISTORY PER-PERIOD ARRAYS - *
000900*     UP TO 40 PERIODS (10 YRS X 4 QTRS)  *
001000*     IS AMPLE FOR ONE STOCK'S WINDOW.    *
001100*******************************************
001200*
001300* 05/01/26 VBC - CREATED.
001400* 21/01/26 VBC - ADDED GROWTH-NA SWITCHES PER METRIC PER PERIOD.
001500* 03/02/26 RKM - OVERALL-GROWTH BLOCK SPLIT OUT TO ITS OWN 01.
001600* 11/02/26 RKM - ADDED THE EDIT/TRIM WORK FIELDS FOR ZZ085/ZZ090 -
001700*                NO FUNCTION TRIM IN THIS COMPILER VINTAGE SO WE
001800*                TALLY LEADING SPACES AND REF-MODIFY THEM OFF.
001900*
002000 01  FN-SYMBOL.
002100     03  SYM-PREFIX            PIC XX.
002200     03  SYM-CODE              PIC X(6).
002300     03  FILLER                PIC X(4).
002400*
002500 01  FN-SELECT-TABLE.
002600     03  FN-SEL-CNT            PIC 99      COMP.
002700     03  FN-ANNUAL-CNT         PIC 99      COMP.
002800     03  FN-HY-CNT             PIC 99      COMP.
002900     03  FN-SEL-ENTRY          OCCURS 40 TIMES
003000                                INDEXED BY FN-SEL-IDX.
003100         05  FN-SEL-REPORT-DATE        PIC 9(8).
003200         05  FN-SEL-PERIOD-MONTH  REDEFINES
003300             FN-SEL-REPORT-DATE        PIC X(8).
003400         05  FN-SEL-REVENUE            PIC S9(13)V99  COMP-3.
003500         05  FN-SEL-REV-MISSING        PIC X.
003600             88  FN-SEL-REV-IS-MISSING     VALUE "Y".
003700         05  FN-SEL-PROFIT             PIC S9(13)V99  COMP-3.
003800         05  FN-SEL-PROFIT-MISSING     PIC X.
003900             88  FN-SEL-PROFIT-IS-MISSING  VALUE "Y".
004000         05  FN-SEL-OP-PROFIT          PIC S9(13)V99  COMP-3.
004100         05  FN-SEL-OP-MISSING         PIC X.
004200             88  FN-SEL-OP-IS-MISSING      VALUE "Y".
004300         05  FN-SEL-IN-ANNUAL          PIC X.
004400             88  FN-SEL-IS-ANNUAL           VALUE "Y".
004500         05  FN-SEL-IN-HY              PIC X.
004600             88  FN-SEL-IS-HY               VALUE "Y".
004700         05  FN-SEL-REV-GROWTH         PIC S9(5)V9    COMP-3.
004800         05  FN-SEL-REV-GROWTH-NA      PIC X.
004900             88  FN-SEL-REV-GROWTH-IS-NA   VALUE "Y".
005000         05  FN-SEL-PROFIT-GROWTH      PIC S9(5)V9    COMP-3.
005100         05  FN-SEL-PROFIT-GROWTH-NA   PIC X.
005200             88  FN-SEL-PROFIT-GROWTH-IS-NA VALUE "Y".
005300         05  FN-SEL-OP-GROWTH          PIC S9(5)V9    COMP-3.
005400         05  FN-SEL-OP-GROWTH-NA       PIC X.
005500             88  FN-SEL-OP-GROWTH-IS-NA    VALUE "Y".
005600         05  FILLER                    PIC X(3).
005700*
005800 01  FN-OVERALL-GROWTH-FIELDS.
005900     03  FN-OVERALL-REV-GROWTH       PIC S9(7)V99  COMP-3.
006000     03  FN-OVERALL-REV-OK           PIC X.
006100         88  FN-OVERALL-REV-IS-OK        VALUE "Y".
006200     03  FN-OVERALL-PROFIT-GROWTH    PIC S9(7)V99  COMP-3.
006300     03  FN-OVERALL-PROFIT-OK        PIC X.
006400         88  FN-OVERALL-PROFIT-IS-OK     VALUE "Y".
006500     03  FILLER                      PIC X(6).
006600*
006700 01  FN-AMOUNT-SCALE-FIELDS.
006800     03  FN-AMT-ABS                  PIC S9(13)V99   COMP-3.
006900     03  FN-AMT-SCALED                PIC S9(9)V9(4) COMP-3.
007000     03  FN-AMT-SIGN                 PIC X.
007100     03  FN-AMT-EDIT-1DP-U           PIC Z(6)9.9.
007200     03  FN-AMT-EDIT-2DP-U           PIC Z(9)9.99.
007300     03  FN-AMT-LEAD-SPACES          PIC 99          COMP.
007400     03  FN-AMT-TRIMMED              PIC X(14).
007500     03  FN-AMT-DISPLAY               PIC X(12).
007600     03  FILLER                      PIC X(6).
007700*
007800 01  FN-GROWTH-SCALE-FIELDS.
007900     03  FN-GRW-NUMERATOR            PIC S9(13)V9999 COMP-3.
008000     03  FN-GRW-DENOMINATOR          PIC S9(13)V99   COMP-3.
008100     03  FN-GRW-ABS                  PIC S9(7)V9999  COMP-3.
008200     03  FN-GRW-SIGN                 PIC X.
008300     03  FN-GRW-EDIT-1DP-U           PIC Z(3)9.9.
008400     03  FN-GRW-EDIT-2DP-U           PIC Z(5)9.99.
008500     03  FN-GRW-LEAD-SPACES          PIC 99          COMP.
008600     03  FN-GRW-TRIMMED              PIC X(10).
008700     03  FN-GRW-DISPLAY               PIC X(8).
008800     03  FN-OVERALL-DISPLAY          PIC X(10).
008900     03  FILLER                      PIC X(4).
009000*
