000100*
000200* 04/01/26 VBC - CREATED.
000300*
000400 SELECT FN-FINDATA-FILE   ASSIGN TO "FINDATA"
000500                          ORGANIZATION IS LINE SEQUENTIAL
000600                          FILE STATUS  IS FN-FINDATA-STATUS.
000700*
