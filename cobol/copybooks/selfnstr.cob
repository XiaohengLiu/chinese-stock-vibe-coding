000100*
000200* 08/01/26 VBC - CREATED.
000300* 29/01/26 VBC - CHANGED TO INDEXED, KEYED ON STR-KEY (CODE+USER)
000400*                LIST/COUNT/CLEAR STILL WORK OFF A LOADED TABLE,
000500*                SEE FN-STAR-TABLE IN FNSTARS.CBL.
000600*
000700 SELECT FN-STAR-FILE      ASSIGN TO "STARFILE"
000800                          ORGANIZATION IS INDEXED
000900                          ACCESS MODE   IS DYNAMIC
001000                          RECORD KEY    IS STR-KEY
001100                          FILE STATUS   IS FN-STAR-STATUS.
001200*
