000100*******************************************
000200*                                          *
000300*  SHARED ENVIRONMENT DIVISION BOILERPLATE*
000400*     COPY INTO EVERY FN BATCH PROGRAM    *
000500*******************************************
000600*
000700* 24/11/25 VBC - CREATED, LIFTED OUT OF THE INDIVIDUAL FN PROGRAMS
000800*                SO THE SPECIAL-NAMES / SWITCH SET STAYS COMMON.
000900* 15/01/26 VBC - ADDED UPSI-3 FOR THE REGISTRY NO-CONFIRM FLAG.
001000*
001200*--------------------------
001300 SOURCE-COMPUTER.    GENERIC-PC.
001400 OBJECT-COMPUTER.    GENERIC-PC.
001500 SPECIAL-NAMES.
001600     C01                    IS TOP-OF-FORM
001700     CLASS FN-NUMERIC-CLASS IS "0" THRU "9"
001800     UPSI-0                 IS FN-SW-TEST-RUN
001900         ON STATUS IS FN-TEST-RUN-ON
002000         OFF STATUS IS FN-TEST-RUN-OFF
002100     UPSI-3                 IS FN-SW-NO-CONFIRM
002200         ON STATUS IS FN-NO-CONFIRM-ON
002300         OFF STATUS IS FN-NO-CONFIRM-OFF.
002400*
