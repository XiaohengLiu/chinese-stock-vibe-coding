000100*
000200* 09/01/26 VBC - CREATED.
000300* 03/03/26 VBC - FN-118A - RECORD CONTAINS WAS 45, BUT
000400*                FN-CMD-RECORD IN WSFNCMD.COB ADDS TO 51 -
000500*                CORRECTED TO MATCH.
000600*
000700 FD  FN-CMD-FILE
000800     LABEL RECORDS ARE STANDARD
000900     RECORD CONTAINS 51 CHARACTERS.
001000 COPY "WSFNCMD.COB".
001100*
